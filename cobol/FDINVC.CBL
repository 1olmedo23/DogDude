000100* ----------------------------------------------------------------
000200* FDINVC.CBL
000300* RECORD LAYOUT FOR THE INVOICE MASTER - ONE ROW PER CUSTOMER
000400* PER BILLED WEEK.  FIXED LENGTH 160.  ONCE AN INVOICE IS
000500* MARKED PAID ITS AMOUNT IS FROZEN - NEVER RE-PRICED.
000600* ----------------------------------------------------------------
000700 FD  INVOICE-FILE
000800         LABEL RECORDS ARE STANDARD
000900         RECORD CONTAINS 160 CHARACTERS.
001000 01  INVOICE-RECORD.
001100         05  INV-ID                       PIC 9(09).
001200         05  INV-CUST-EMAIL               PIC X(40).
001300         05  INV-CUST-NAME                PIC X(30).
001400         05  INV-DOG-NAME                 PIC X(20).
001500         05  INV-WEEK-START               PIC 9(08).
001600         05  INV-WEEK-END                 PIC 9(08).
001700         05  INV-AMOUNT                   PIC S9(10)V99.
001800         05  INV-PAID-FLAG                PIC X.
001900             88  INV-IS-PAID              VALUE "Y".
002000         05  INV-PAID-TS                  PIC 9(14).
002100         05  FILLER                       PIC X(18).
002200*
002300* REDEFINITION OF THE WEEK-START DATE, USED WHEN MATCHING
002400* AN INVOICE AGAINST THE BOOKING LEDGER'S CONTROL BREAK.
002500 01  INV-WEEK-START-X REDEFINES INV-WEEK-START.
002600         05  INV-WK-START-CCYY            PIC 9(04).
002700         05  INV-WK-START-MM              PIC 9(02).
002800         05  INV-WK-START-DD              PIC 9(02).
002900*
003000* REDEFINITION OF THE PAID TIMESTAMP AS DATE AND TIME PIECES
003100* FOR THE INVOICE-PAID COLUMN ON THE PRINTED REPORT.
003200 01  INV-PAID-TS-X REDEFINES INV-PAID-TS.
003300         05  INV-PAID-DATE                PIC 9(08).
003400         05  INV-PAID-TIME                PIC 9(06).
