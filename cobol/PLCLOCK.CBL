000100* ----------------------------------------------------------------
000200* PLCLOCK.CBL
000300* SHARED CALENDAR ARITHMETIC - NEW COMPANION TO wsclock01.cbl,
000400* WRITTEN FRESH BECAUSE THE OLD PLDATE.CBL SCREEN-PROMPT ROUTINE
000500* ONLY KNEW HOW TO VALIDATE A DATE TYPED BY AN OPERATOR.  THESE
000600* PARAGRAPHS INSTEAD STAMP "NOW" AND ANSWER THE CALENDAR
000700* QUESTIONS THE BOOKING AND BILLING RUNS ASK - MONDAY-OF-WEEK,
000800* ADD/SUBTRACT N DAYS, AND WHOLE HOURS BETWEEN TWO MOMENTS.
000900* ----------------------------------------------------------------
001000*
001100 CAPTURE-NOW-TIMESTAMP.
001200*
001300         ACCEPT WCLK-NOW-DATE FROM DATE YYYYMMDD.
001400         ACCEPT WCLK-NOW-TIME-REG FROM TIME.
001500         MOVE WCLK-NOW-DATE TO WCLK-NOW-TS-DATE.
001600         MOVE WCLK-NOW-TIME TO WCLK-NOW-TS-TIME.
001700*
001800 TEST-LEAP-YEAR.
001900*
002000         MOVE "N" TO WCLK-IS-LEAP-YEAR.
002100         DIVIDE WCLK-CALC-CCYY BY 400 GIVING WCLK-SERIAL-WORK
002200             REMAINDER WCLK-YEARS-REM.
002300         IF WCLK-YEARS-REM = 0
002400             MOVE "Y" TO WCLK-IS-LEAP-YEAR
002500         ELSE
002600             DIVIDE WCLK-CALC-CCYY BY 100 GIVING WCLK-SERIAL-WORK
002700                 REMAINDER WCLK-YEARS-REM
002800             IF WCLK-YEARS-REM NOT = 0
002900                 DIVIDE WCLK-CALC-CCYY BY 4
003000                     GIVING WCLK-SERIAL-WORK
003100                     REMAINDER WCLK-YEARS-REM
003200                 IF WCLK-YEARS-REM = 0
003300                     MOVE "Y" TO WCLK-IS-LEAP-YEAR.
003400*
003500 CONVERT-DATE-TO-SERIAL.
003600*
003700*     RATA DIE SERIAL NUMBER FOR WCLK-CALC-DATE, LEFT IN
003800*     WCLK-SERIAL-WORK.  SAME FORMULA USED FOR EVERY DATE IN
003900*     THE SUITE SO DIFFERENCES CANCEL THE CONSTANT TERMS OUT.
004000         PERFORM TEST-LEAP-YEAR.
004100         SUBTRACT 1 FROM WCLK-CALC-CCYY GIVING WCLK-PRIOR-YEARS.
004200         MOVE WCLK-PRIOR-YEARS TO WCLK-SERIAL-WORK.
004300         MULTIPLY WCLK-SERIAL-WORK BY 365 GIVING WCLK-SERIAL-WORK.
004400         DIVIDE WCLK-PRIOR-YEARS BY 4 GIVING WCLK-DIV-RESULT.
004500         ADD WCLK-DIV-RESULT TO WCLK-SERIAL-WORK.
004600         DIVIDE WCLK-PRIOR-YEARS BY 100 GIVING WCLK-DIV-RESULT.
004700         SUBTRACT WCLK-DIV-RESULT FROM WCLK-SERIAL-WORK.
004800         DIVIDE WCLK-PRIOR-YEARS BY 400 GIVING WCLK-DIV-RESULT.
004900         ADD WCLK-DIV-RESULT TO WCLK-SERIAL-WORK.
005000         ADD 1 TO WCLK-CALC-CCYY.
005100         SET WCLK-CDX TO WCLK-CALC-MM.
005200         ADD WCLK-CUM-DAYS (WCLK-CDX) TO WCLK-SERIAL-WORK.
005300         ADD WCLK-CALC-DD TO WCLK-SERIAL-WORK.
005400         IF WCLK-LEAP-YEAR AND WCLK-CALC-MM > 2
005500             ADD 1 TO WCLK-SERIAL-WORK.
005600*
005700 CALC-DAY-OF-WEEK.
005800*
005900*     SERIAL MOD 7: RATA DIE DAY 1 (0001-01-01) WAS A MONDAY,
006000*     SO A REMAINDER OF 1 IS MONDAY, 2 TUESDAY ... 0 SUNDAY.
006100         PERFORM CONVERT-DATE-TO-SERIAL.
006200         DIVIDE WCLK-SERIAL-WORK BY 7 GIVING WCLK-DIV-RESULT
006300             REMAINDER WCLK-DOW-CODE.
006400*
006500 ADD-ONE-DAY.
006600*
006700         PERFORM TEST-LEAP-YEAR.
006800         SET WCLK-MDX TO WCLK-CALC-MM.
006900         MOVE WCLK-DAYS-IN-MONTH (WCLK-MDX)
007000             TO WCLK-MAX-DAY-THIS-MONTH.
007100         IF WCLK-CALC-MM = 2 AND WCLK-LEAP-YEAR
007200             ADD 1 TO WCLK-MAX-DAY-THIS-MONTH.
007300         ADD 1 TO WCLK-CALC-DD.
007400         IF WCLK-CALC-DD > WCLK-MAX-DAY-THIS-MONTH
007500             PERFORM ADVANCE-ONE-MONTH.
007600*
007700 ADVANCE-ONE-MONTH.
007800*
007900         MOVE 1 TO WCLK-CALC-DD.
008000         ADD 1 TO WCLK-CALC-MM.
008100         IF WCLK-CALC-MM > 12
008200             PERFORM ADVANCE-ONE-YEAR.
008300*
008400 ADVANCE-ONE-YEAR.
008500*
008600         MOVE 1 TO WCLK-CALC-MM.
008700         ADD 1 TO WCLK-CALC-CCYY.
008800*
008900 SUBTRACT-ONE-DAY.
009000*
009100         SUBTRACT 1 FROM WCLK-CALC-DD.
009200         IF WCLK-CALC-DD < 1
009300             PERFORM BACK-UP-ONE-MONTH.
009400*
009500 BACK-UP-ONE-MONTH.
009600*
009700         SUBTRACT 1 FROM WCLK-CALC-MM.
009800         IF WCLK-CALC-MM < 1
009900             PERFORM BACK-UP-ONE-YEAR.
010000         PERFORM TEST-LEAP-YEAR.
010100         SET WCLK-MDX TO WCLK-CALC-MM.
010200         MOVE WCLK-DAYS-IN-MONTH (WCLK-MDX) TO WCLK-CALC-DD.
010300         IF WCLK-CALC-MM = 2 AND WCLK-LEAP-YEAR
010400             ADD 1 TO WCLK-CALC-DD.
010500*
010600 BACK-UP-ONE-YEAR.
010700*
010800         MOVE 12 TO WCLK-CALC-MM.
010900         SUBTRACT 1 FROM WCLK-CALC-CCYY.
011000*
011100 ADD-DAYS-TO-CALC-DATE.
011200*
011300         PERFORM ADD-ONE-DAY
011400             VARYING WCLK-DAY-LOOP-CTR FROM 1 BY 1
011500             UNTIL WCLK-DAY-LOOP-CTR > WCLK-DAYS-TO-MOVE.
011600*
011700 SUBTRACT-DAYS-FROM-CALC-DATE.
011800*
011900         PERFORM SUBTRACT-ONE-DAY
012000             VARYING WCLK-DAY-LOOP-CTR FROM 1 BY 1
012100             UNTIL WCLK-DAY-LOOP-CTR > WCLK-DAYS-TO-MOVE.
012200*
012300 CALC-MONDAY-OF-WEEK.
012400*
012500*     MOVES WCLK-CALC-DATE BACK TO THE MONDAY THAT STARTS ITS
012600*     WEEK.  A SUNDAY (DOW 0) IS TREATED AS THE TAIL OF THE
012700*     PRECEDING WEEK, SO IT MOVES BACK 6 DAYS, NOT FORWARD 1.
012800         PERFORM CALC-DAY-OF-WEEK.
012900         IF WCLK-DOW-IS-SUNDAY
013000             MOVE 6 TO WCLK-DAYS-TO-MOVE
013100         ELSE
013200             SUBTRACT 1 FROM WCLK-DOW-CODE
013300                 GIVING WCLK-DAYS-TO-MOVE.
013400         PERFORM SUBTRACT-DAYS-FROM-CALC-DATE.
013500*
013600 CALC-HOURS-BETWEEN.
013700*
013800*     WHOLE HOURS (TRUNCATED) FROM WCLK-FROM-DATE/HHMM TO
013900*     WCLK-TO-DATE/HHMM, LEFT IN WCLK-HOURS-DIFF.  A NEGATIVE
014000*     RESULT MEANS THE "TO" MOMENT HAS ALREADY PASSED.
014100         MOVE WCLK-FROM-DATE TO WCLK-CALC-DATE.
014200         PERFORM CONVERT-DATE-TO-SERIAL.
014300         MOVE WCLK-SERIAL-WORK TO WCLK-SERIAL-FROM.
014400         MOVE WCLK-TO-DATE TO WCLK-CALC-DATE.
014500         PERFORM CONVERT-DATE-TO-SERIAL.
014600         MOVE WCLK-SERIAL-WORK TO WCLK-SERIAL-TO.
014700*
014800         DIVIDE WCLK-FROM-HHMM BY 100 GIVING WCLK-HHMM-HH
014900             REMAINDER WCLK-HHMM-MM.
015000         COMPUTE WCLK-MINUTES-FROM =
015100             (WCLK-HHMM-HH * 60) + WCLK-HHMM-MM.
015200         DIVIDE WCLK-TO-HHMM BY 100 GIVING WCLK-HHMM-HH
015300             REMAINDER WCLK-HHMM-MM.
015400         COMPUTE WCLK-MINUTES-TO =
015500             (WCLK-HHMM-HH * 60) + WCLK-HHMM-MM.
015600*
015700         COMPUTE WCLK-MINUTES-DIFF =
015800             ((WCLK-SERIAL-TO - WCLK-SERIAL-FROM) * 1440)
015900             + (WCLK-MINUTES-TO - WCLK-MINUTES-FROM).
016000         DIVIDE WCLK-MINUTES-DIFF BY 60 GIVING WCLK-HOURS-DIFF.
