000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  booking-intake.
000300 AUTHOR.      R H MACINTYRE.
000400 INSTALLATION. PAWS AND CLAWS BOARDING KENNELS - DATA PROCESSING.
000500 DATE-WRITTEN. 01/06/1986.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - EDP DEPARTMENT USE ONLY.
000800*
000900* ---------------------------------------------------------------
001000*   CUSTOMER-FACING BOOKING WORKER.  OPERATION 1 CREATES A NEW
001100*   BOOKING AFTER RUNNING THE CAPACITY CHECK AND THE 24-HOUR
001200*   ADVANCE-PAY TEST; OPERATION 2 CANCELS AN EXISTING BOOKING
001300*   AFTER RUNNING THE CANCELLATION POLICY.  "NOW" IS NOT READ
001400*   FROM THE SYSTEM CLOCK - IT COMES IN ON THE PARM CARD THE
001500*   SAME AS EVERY OTHER DATE IN THIS JOB STREAM.
001600*
001700*   CHANGE LOG
001800*   ----------
001900*   01/06/86  RHM  KCR-0003  ORIGINAL PROGRAM - CREATE OPERATION
002000*                            ONLY, NO CANCELLATION YET.
002100*   03/11/88  RHM  KCR-0058  ADDED THE CANCEL OPERATION AND THE
002200*                            OLD-MASTER/NEW-MASTER REWRITE.
002300*   04/02/90  DCO  KCR-0120  FIXED A BUG WHERE A BLANK SERVICE
002400*                            LABEL QUOTED A NEGATIVE RATE INSTEAD
002500*                            OF ZERO - NOW REJECTS UNRECOGNIZED
002600*                            LABELS BEFORE THE CAPACITY CHECK.
002700*   09/19/93  JPT  KCR-0207  ROUTED THE DAILY COUNT SCAN THROUGH
002800*                            THE NEW PLCOUNT.CBL INSTEAD OF THE
002900*                            IN-LINE COUNTING LOOP THIS PROGRAM
003000*                            USED TO CARRY.
003100*   01/08/96  LAV  KCR-0262  ADVANCE-PAY TEST NOW USES PLCLOCK'S
003200*                            WHOLE-HOUR TRUNCATION SO A BOOKING
003300*                            23H 59M OUT IS CORRECTLY REJECTED.
003400*   08/21/98  SGK  KCR-0312  Y2K REMEDIATION - ALL DATE FIELDS IN
003500*                            THIS PROGRAM ARE ALREADY FULL CCYY,
003600*                            REVIEWED AND SIGNED OFF.
003700*   02/11/02  DCO  KCR-0357  CORRECTED BOOK-WANTS-ADV-PAY SO IT
003800*                            REFLECTS ELIGIBILITY AS WELL AS THE
003900*                            CUSTOMER'S REQUEST, PER BILLING'S
004000*                            RECONCILIATION COMPLAINT.
004100*   05/19/03  MPF  KCR-0376  RECAST CREATE AND CANCEL AS
004200*                            PERFORM...THRU RANGES WITH A GO TO
004300*                            AROUND THE ADVANCE-PAY AND WRITE
004400*                            STEPS WHEN CAPACITY REJECTS.
004500* ---------------------------------------------------------------
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000         C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     COPY "SLBOOK.CBL".
005600     COPY "SLCUST.CBL".
005700     COPY "SLEMRG.CBL".
005800*
005900         SELECT NEW-BOOKING-FILE ASSIGN TO "NEWBOOK"
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS IS WK-NEWBOOK-FILE-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600     COPY "FDBOOK.CBL".
006700     COPY "FDCUST.CBL".
006800     COPY "FDEMRG.CBL".
006900*
007000*     FLAT OUTPUT IMAGE FOR THE REWRITTEN BOOKING LEDGER - THE
007100*     NEXT JOB STEP RENAMES NEWBOOK OVER BOOKINGS.
007200 FD  NEW-BOOKING-FILE
007300         LABEL RECORDS ARE STANDARD
007400         RECORD CONTAINS 200 CHARACTERS.
007500 01  NEW-BOOKING-RECORD            PIC X(200).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900     COPY "wsclock01.cbl".
008000     COPY "wsprice01.cbl".
008100     COPY "wscap01.cbl".
008200     COPY "wscancel01.cbl".
008300     COPY "wscount01.cbl".
008400*
008500 01  WK-BOOK-FILE-STATUS           PIC XX.
008600 01  WK-CUST-FILE-STATUS           PIC XX.
008700 01  WK-EMRG-FILE-STATUS           PIC XX.
008800 01  WK-NEWBOOK-FILE-STATUS        PIC XX.
008900*
009000 01  WBI-OPERATION-CODE            PIC X.
009100         88  WBI-OP-IS-CREATE          VALUE "1".
009200         88  WBI-OP-IS-CANCEL          VALUE "2".
009300*
009400*     CREATE-OPERATION PARM FIELDS.
009500 01  WBI-NEW-BOOK-ID               PIC 9(09).
009600 01  WBI-NEW-CUST-EMAIL            PIC X(40).
009700 01  WBI-NEW-SERVICE-TYPE          PIC X(30).
009800 01  WBI-NEW-DATE                  PIC 9(08).
009900 01  WBI-NEW-TIME                  PIC 9(04).
010000 01  WBI-WANTS-ADV-PAY-REQ         PIC X.
010100         88  WBI-ADV-PAY-WAS-REQUESTED VALUE "Y".
010200*
010300*     CANCEL-OPERATION PARM FIELD.
010400 01  WBI-CANCEL-BOOK-ID            PIC 9(09).
010500*
010600*     "NOW" - PASSED IN, NEVER TAKEN FROM THE SYSTEM CLOCK.
010700 01  WBI-NOW-DATE                  PIC 9(08).
010800 01  WBI-NOW-TIME                  PIC 9(04).
010900*
011000*     TIMESTAMP BUILDER - NOW-DATE AND NOW-TIME PACKED INTO A
011100*     14-BYTE STAMP FOR BOOK-CREATED-TS.
011200 01  WBI-NOW-TS-BUILD.
011300         05  WBI-TSB-DATE               PIC 9(08).
011400         05  WBI-TSB-HHMM               PIC 9(04).
011500         05  WBI-TSB-SS                 PIC 9(02)  VALUE ZERO.
011600 01  WBI-NOW-TS-X REDEFINES WBI-NOW-TS-BUILD
011700                                     PIC 9(14).
011800*
011900 01  WBI-REJECT-SW                 PIC X.
012000         88  WBI-BOOKING-REJECTED      VALUE "Y".
012100 01  WBI-ADV-ELIGIBLE-SW           PIC X.
012200         88  WBI-BOOKING-ADV-ELIGIBLE  VALUE "Y".
012300 01  WBI-CANCEL-EOF-SW             PIC X.
012400         88  WBI-END-OF-OLD-BOOKINGS   VALUE "Y".
012500 01  WBI-FOUND-SW                  PIC X.
012600         88  WBI-TARGET-RECORD-FOUND   VALUE "Y".
012700*
012800 PROCEDURE DIVISION.
012900*
013000 000100-MAIN-CONTROL.
013100*
013200         MOVE "N" TO WBI-REJECT-SW.
013300         ACCEPT WBI-OPERATION-CODE.
013400         IF WBI-OP-IS-CREATE
013500             PERFORM 100100-CREATE-BOOKING
013600                 THRU 100150-CREATE-BOOKING-EXIT
013700             GO TO 000150-MAIN-CONTROL-EXIT.
013800         IF WBI-OP-IS-CANCEL
013900             PERFORM 200100-CANCEL-BOOKING
014000                 THRU 200150-CANCEL-BOOKING-EXIT
014100             GO TO 000150-MAIN-CONTROL-EXIT.
014200         DISPLAY "BOOKING-INTAKE - INVALID OP CODE".
014300 000150-MAIN-CONTROL-EXIT.
014400         GOBACK.
014500*
014600* --------------------------- CREATE -----------------------------
014700*
014800 100100-CREATE-BOOKING.
014900*
015000         ACCEPT WBI-NEW-BOOK-ID.
015100         ACCEPT WBI-NEW-CUST-EMAIL.
015200         ACCEPT WBI-NEW-SERVICE-TYPE.
015300         ACCEPT WBI-NEW-DATE.
015400         ACCEPT WBI-NEW-TIME.
015500         ACCEPT WBI-WANTS-ADV-PAY-REQ.
015600         ACCEPT WBI-NOW-DATE.
015700         ACCEPT WBI-NOW-TIME.
015800         MOVE WBI-NEW-SERVICE-TYPE TO WPRC-RAW-LABEL.
015900         MOVE "N" TO WPRC-TIER-APPLIES-SW.
016000         PERFORM QUOTE-SERVICE-PRICE.
016100         PERFORM 100200-CHECK-CREATE-CAPACITY.
016200         IF WBI-BOOKING-REJECTED
016300             GO TO 100150-CREATE-BOOKING-EXIT.
016400         PERFORM 100300-CALC-ADVANCE-ELIGIBLE.
016500         PERFORM 100400-WRITE-NEW-BOOKING.
016600 100150-CREATE-BOOKING-EXIT.
016700         EXIT.
016800*
016900 100200-CHECK-CREATE-CAPACITY.
017000*
017100         MOVE WBI-NEW-DATE TO WCNT-TARGET-DATE.
017200         PERFORM CALC-DATE-COUNTS.
017300         MOVE WCNT-TOTAL-COUNT TO WCAP-TOTAL-COUNT.
017400         MOVE WCNT-DAYCARE-COUNT TO WCAP-DAYCARE-COUNT.
017500         MOVE WCNT-BOARDING-COUNT TO WCAP-BOARDING-COUNT.
017600         MOVE WCNT-EMERGENCY-COUNT TO WCAP-EMERGENCY-USED.
017700         IF WPRC-CODE-IS-DAYCARE63 OR WPRC-CODE-IS-DAYCARE68
017800             MOVE "DAYCARE" TO WCAP-SERVICE-CLASS
017900         ELSE
018000             IF WPRC-CODE-IS-BOARDING
018100                 MOVE "BOARDING" TO WCAP-SERVICE-CLASS
018200             ELSE
018300                 MOVE "OTHER" TO WCAP-SERVICE-CLASS.
018400         PERFORM CHECK-CAPACITY.
018500         IF NOT WCAP-BOOKING-MAY-BE-ACCEPTED
018600             MOVE "Y" TO WBI-REJECT-SW
018700             DISPLAY "BOOKING-INTAKE - REJECTED, NO CAPACITY FOR "
018800                     WBI-NEW-DATE.
018900*
019000 100300-CALC-ADVANCE-ELIGIBLE.
019100*
019200         MOVE "N" TO WBI-ADV-ELIGIBLE-SW.
019300         IF WPRC-CODE-IS-DAYCARE63 OR WPRC-CODE-IS-DAYCARE68
019400             MOVE WBI-NOW-DATE TO WCLK-FROM-DATE
019500             MOVE WBI-NOW-TIME TO WCLK-FROM-HHMM
019600             MOVE WBI-NEW-DATE TO WCLK-TO-DATE
019700             MOVE WBI-NEW-TIME TO WCLK-TO-HHMM
019800             PERFORM CALC-HOURS-BETWEEN
019900             IF WCLK-HOURS-DIFF NOT < 24
020000                 MOVE "Y" TO WBI-ADV-ELIGIBLE-SW.
020100*
020200 100400-WRITE-NEW-BOOKING.
020300*
020400         MOVE SPACES TO BOOKING-RECORD.
020500         MOVE WBI-NEW-BOOK-ID TO BOOK-ID.
020600         MOVE WBI-NEW-CUST-EMAIL TO BOOK-CUST-EMAIL.
020700         MOVE WBI-NEW-SERVICE-TYPE TO BOOK-SERVICE-TYPE.
020800         MOVE WBI-NEW-DATE TO BOOK-DATE.
020900         MOVE WBI-NEW-TIME TO BOOK-TIME.
021000         MOVE "APPROVED" TO BOOK-STATUS.
021100         MOVE "N" TO BOOK-PAID-FLAG.
021200         IF WBI-BOOKING-ADV-ELIGIBLE
021300             MOVE "Y" TO BOOK-ADV-ELIGIBLE
021400         ELSE
021500             MOVE "N" TO BOOK-ADV-ELIGIBLE.
021600         IF WBI-BOOKING-ADV-ELIGIBLE AND WBI-ADV-PAY-WAS-REQUESTED
021700             MOVE "Y" TO BOOK-WANTS-ADV-PAY
021800         ELSE
021900             MOVE "N" TO BOOK-WANTS-ADV-PAY.
022000         MOVE BOOK-WANTS-ADV-PAY TO BOOK-IN-PREPAY-BUNDLE.
022100         MOVE WPRC-QUOTED-RATE TO BOOK-QUOTED-RATE.
022200         MOVE ZERO TO BOOK-BUNDLE-LOCKED-TS.
022300         MOVE WBI-NOW-DATE TO WBI-TSB-DATE.
022400         MOVE WBI-NOW-TIME TO WBI-TSB-HHMM.
022500         MOVE WBI-NOW-TS-X TO BOOK-CREATED-TS.
022600         OPEN EXTEND BOOKING-FILE.
022700         WRITE BOOKING-RECORD.
022800         CLOSE BOOKING-FILE.
022900         DISPLAY "BOOKING-INTAKE - BOOKING " WBI-NEW-BOOK-ID
023000                 " CREATED AT RATE " BOOK-QUOTED-RATE.
023100*
023200* --------------------------- CANCEL -----------------------------
023300*
023400 200100-CANCEL-BOOKING.
023500*
023600         ACCEPT WBI-CANCEL-BOOK-ID.
023700         ACCEPT WBI-NOW-DATE.
023800         ACCEPT WBI-NOW-TIME.
023900         MOVE "N" TO WBI-FOUND-SW.
024000         MOVE "N" TO WBI-CANCEL-EOF-SW.
024100         OPEN INPUT BOOKING-FILE.
024200         OPEN OUTPUT NEW-BOOKING-FILE.
024300         PERFORM 200200-READ-OLD-BOOKING.
024400         PERFORM 200300-REWRITE-ONE-BOOKING
024500             UNTIL WBI-END-OF-OLD-BOOKINGS.
024600         CLOSE BOOKING-FILE.
024700         CLOSE NEW-BOOKING-FILE.
024800         IF NOT WBI-TARGET-RECORD-FOUND
024900             DISPLAY "BOOKING-INTAKE - ID " WBI-CANCEL-BOOK-ID
025000                     " NOT FOUND".
025100 200150-CANCEL-BOOKING-EXIT.
025200         EXIT.
025300*
025400 200200-READ-OLD-BOOKING.
025500         READ BOOKING-FILE
025600             AT END MOVE "Y" TO WBI-CANCEL-EOF-SW.
025700*
025800 200300-REWRITE-ONE-BOOKING.
025900*
026000         IF BOOK-ID = WBI-CANCEL-BOOK-ID
026100             MOVE "Y" TO WBI-FOUND-SW
026200             PERFORM 200400-APPLY-CANCEL-POLICY.
026300         WRITE NEW-BOOKING-RECORD FROM BOOKING-RECORD.
026400         PERFORM 200200-READ-OLD-BOOKING.
026500*
026600 200400-APPLY-CANCEL-POLICY.
026700*
026800         MOVE BOOK-SERVICE-TYPE TO WPRC-RAW-LABEL.
026900         PERFORM QUOTE-SERVICE-PRICE.
027000         IF WPRC-CODE-IS-BOARDING
027100             MOVE "BOARDING" TO WCAN-SERVICE-CLASS
027200         ELSE
027300             MOVE "DAYCARE" TO WCAN-SERVICE-CLASS.
027400         MOVE BOOK-DATE TO WCAN-BOOK-DATE.
027500         MOVE BOOK-TIME TO WCAN-BOOK-TIME.
027600         MOVE WBI-NOW-DATE TO WCAN-NOW-DATE.
027700         MOVE WBI-NOW-TIME TO WCAN-NOW-TIME.
027800         PERFORM CHECK-CANCEL-ALLOWED.
027900         IF WCAN-CANCELLATION-IS-ALLOWED
028000             MOVE "CANCELED" TO BOOK-STATUS
028100             DISPLAY "BOOKING-INTAKE - BOOKING " BOOK-ID
028200                     " CANCELED"
028300         ELSE
028400             DISPLAY "BOOKING-INTAKE - CANCEL REFUSED, INSIDE"
028500             DISPLAY "  THE 72-HOUR BOARDING CUTOFF".
028600*
028700* ---------- SHARED PROCEDURE LIBRARY COPYBOOKS ------------------
028800*
028900     COPY "PLPRICE.CBL".
029000     COPY "PLCLOCK.CBL".
029100     COPY "PLCAPACITY.CBL".
029200     COPY "PLCANCEL.CBL".
029300     COPY "PLCOUNT.CBL".
