000100* ----------------------------------------------------------------
000200* FDWKST.CBL
000300* RECORD LAYOUT FOR THE WEEKLY BILLING STATUS FILE.
000400* FIXED LENGTH 80.
000500* ----------------------------------------------------------------
000600 FD  WEEKSTAT-FILE
000700         LABEL RECORDS ARE STANDARD
000800         RECORD CONTAINS 80 CHARACTERS.
000900 01  WEEKSTAT-RECORD.
001000         05  WBS-CUST-EMAIL               PIC X(40).
001100         05  WBS-WEEK-START               PIC 9(08).
001200         05  WBS-PREPAY-LOCKED-TS         PIC 9(14).
001300         05  WBS-PAID-FLAG                PIC X.
001400             88  WBS-IS-PAID              VALUE "Y".
001500         05  FILLER                       PIC X(17).
001600*
001700* REDEFINITION OF THE LOCK TIMESTAMP AS DATE/TIME PIECES.
001800 01  WBS-LOCKED-TS-X REDEFINES WBS-PREPAY-LOCKED-TS.
001900         05  WBS-LOCKED-DATE              PIC 9(08).
002000         05  WBS-LOCKED-TIME              PIC 9(06).
