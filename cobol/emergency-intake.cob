000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  emergency-intake.
000300 AUTHOR.      R H MACINTYRE.
000400 INSTALLATION. PAWS AND CLAWS BOARDING KENNELS - DATA PROCESSING.
000500 DATE-WRITTEN. 06/30/1989.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - EDP DEPARTMENT USE ONLY.
000800*
000900* ---------------------------------------------------------------
001000*   FRONT-DESK EMERGENCY WALK-IN WORKER.  USED ONLY WHEN THE
001100*   CUSTOMER'S NORMAL SERVICE IS ALREADY FULL FOR THE DAY AND
001200*   THE FRONT DESK WANTS TO DIP INTO THE EMERGENCY RESERVE.
001300*   EVERY ACCEPTED WALK-IN LEAVES TWO RECORDS BEHIND - THE
001400*   BOOKING ITSELF AND AN ENTRY ON THE EMERGENCY-ALLOCATION LOG
001500*   SO THE FRONT-OFFICE MANAGER CAN AUDIT OVERRIDE USAGE.
001600*
001700*   CHANGE LOG
001800*   ----------
001900*   06/30/89  RHM  KCR-0072  ORIGINAL PROGRAM.
002000*   04/02/90  DCO  KCR-0121  REJECTS A WALK-IN WHEN THE NORMAL
002100*                            CAPACITY FOR THE SERVICE STILL HAS
002200*                            ROOM - EMERGENCY SLOTS ARE LAST
002300*                            RESORT ONLY, PER FRONT-OFFICE POLICY.
002400*   09/19/93  JPT  KCR-0208  ROUTED THE DAILY COUNT SCAN THROUGH
002500*                            PLCOUNT.CBL.
002600*   01/08/96  LAV  KCR-0263  DEFAULTED A BLANK DROP-OFF TIME TO
002700*                            0600 INSTEAD OF REJECTING THE CARD.
002800*   08/21/98  SGK  KCR-0313  Y2K REMEDIATION - NO DATE FIELDS IN
002900*                            THIS PROGRAM NEEDED WIDENING, ALL
003000*                            ALREADY FULL CCYY.
003100*   02/11/02  DCO  KCR-0358  ADDED THE CUSTOMER-MASTER LOOKUP SO
003200*                            AN UNKNOWN EMAIL IS REFUSED BEFORE
003300*                            THE BOOKING IS EVER WRITTEN.
003400*   05/19/03  MPF  KCR-0377  RECAST THE WALK-IN CHECKS AS A
003500*                            PERFORM...THRU RANGE, WITH A GO TO
003600*                            STRAIGHT TO THE EXIT THE MOMENT ANY
003700*                            ONE CHECK REFUSES THE WALK-IN.
003800*   06/04/03  MPF  KCR-0380  MOVED THE CAPACITY/CLASSIFICATION
003900*                            CHECK AHEAD OF THE CUSTOMER-MASTER
004000*                            LOOKUP SO THE FRONT DESK SEES THE
004100*                            CAPACITY REASON FIRST, PER BILLING'S
004200*                            REFUSAL-PRECEDENCE MEMO.
004300* ---------------------------------------------------------------
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800         C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300     COPY "SLBOOK.CBL".
005400     COPY "SLCUST.CBL".
005500     COPY "SLEMRG.CBL".
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000     COPY "FDBOOK.CBL".
006100     COPY "FDCUST.CBL".
006200     COPY "FDEMRG.CBL".
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600     COPY "wsprice01.cbl".
006700     COPY "wscap01.cbl".
006800     COPY "wscount01.cbl".
006900*
007000 01  WK-BOOK-FILE-STATUS           PIC XX.
007100 01  WK-CUST-FILE-STATUS           PIC XX.
007200 01  WK-EMRG-FILE-STATUS           PIC XX.
007300*
007400*     INCOMING WALK-IN REQUEST CARD.
007500 01  WEI-NEW-BOOK-ID                PIC 9(09).
007600 01  WEI-NEW-EMRG-ID                PIC 9(09).
007700 01  WEI-REQ-DATE                   PIC 9(08).
007800 01  WEI-REQ-CUST-EMAIL             PIC X(40).
007900 01  WEI-REQ-SERVICE-TYPE           PIC X(30).
008000 01  WEI-REQ-TIME                   PIC 9(04).
008100 01  WEI-NOW-DATE                   PIC 9(08).
008200 01  WEI-NOW-TIME                   PIC 9(04).
008300*
008400*     TIMESTAMP BUILDER, SAME SHAPE AS booking-intake USES.
008500 01  WEI-NOW-TS-BUILD.
008600         05  WEI-TSB-DATE                PIC 9(08).
008700         05  WEI-TSB-HHMM                PIC 9(04).
008800         05  WEI-TSB-SS                  PIC 9(02)  VALUE ZERO.
008900 01  WEI-NOW-TS-X REDEFINES WEI-NOW-TS-BUILD
009000                                     PIC 9(14).
009100*
009200 01  WEI-CUST-FOUND-SW              PIC X.
009300         88  WEI-CUSTOMER-WAS-FOUND     VALUE "Y".
009400 01  WEI-CUST-EOF-SW                PIC X.
009500         88  WEI-END-OF-CUSTOMERS       VALUE "Y".
009600 01  WEI-ACCEPT-SW                  PIC X.
009700         88  WEI-WALKIN-IS-ACCEPTED     VALUE "Y".
009800*
009900 PROCEDURE DIVISION.
010000*
010100 000100-MAIN-CONTROL.
010200*
010300         PERFORM 000150-PROCESS-WALKIN
010400             THRU 000150-PROCESS-WALKIN-EXIT.
010500         GOBACK.
010600*
010700 000150-PROCESS-WALKIN.
010800*
010900         PERFORM 000200-ACCEPT-REQUEST-CARD.
011000         MOVE "Y" TO WEI-ACCEPT-SW.
011100         IF WEI-REQ-CUST-EMAIL = SPACES OR
011200                 WEI-REQ-SERVICE-TYPE = SPACES
011300             MOVE "N" TO WEI-ACCEPT-SW
011400             DISPLAY "EMERGENCY-INTAKE - REFUSED, BLANK EMAIL OR"
011500             DISPLAY "  SERVICE TYPE"
011600             GO TO 000150-PROCESS-WALKIN-EXIT.
011700         PERFORM 000400-CLASSIFY-AND-CHECK-CAPACITY.
011800         IF NOT WEI-WALKIN-IS-ACCEPTED
011900             GO TO 000150-PROCESS-WALKIN-EXIT.
012000         PERFORM 000300-LOOKUP-CUSTOMER.
012100         IF NOT WEI-CUSTOMER-WAS-FOUND
012200             MOVE "N" TO WEI-ACCEPT-SW
012300             DISPLAY "EMERGENCY-INTAKE - UNKNOWN CUSTOMER"
012400             DISPLAY "  " WEI-REQ-CUST-EMAIL
012500             GO TO 000150-PROCESS-WALKIN-EXIT.
012600         PERFORM 000500-WRITE-EMERGENCY-BOOKING.
012700         PERFORM 000600-WRITE-EMERGENCY-LOG-ENTRY.
012800 000150-PROCESS-WALKIN-EXIT.
012900         EXIT.
013000*
013100 000200-ACCEPT-REQUEST-CARD.
013200*
013300         ACCEPT WEI-NEW-BOOK-ID.
013400         ACCEPT WEI-NEW-EMRG-ID.
013500         ACCEPT WEI-REQ-DATE.
013600         ACCEPT WEI-REQ-CUST-EMAIL.
013700         ACCEPT WEI-REQ-SERVICE-TYPE.
013800         ACCEPT WEI-REQ-TIME.
013900         ACCEPT WEI-NOW-DATE.
014000         ACCEPT WEI-NOW-TIME.
014100         IF WEI-REQ-TIME = ZERO
014200             MOVE 0600 TO WEI-REQ-TIME.
014300*
014400 000300-LOOKUP-CUSTOMER.
014500*
014600         MOVE "N" TO WEI-CUST-FOUND-SW.
014700         MOVE "N" TO WEI-CUST-EOF-SW.
014800         OPEN INPUT CUSTOMER-FILE.
014900         PERFORM 000310-READ-NEXT-CUSTOMER.
015000         PERFORM 000320-CHECK-ONE-CUSTOMER
015100             UNTIL WEI-END-OF-CUSTOMERS OR WEI-CUSTOMER-WAS-FOUND.
015200         CLOSE CUSTOMER-FILE.
015300*
015400 000310-READ-NEXT-CUSTOMER.
015500         READ CUSTOMER-FILE
015600             AT END MOVE "Y" TO WEI-CUST-EOF-SW.
015700*
015800 000320-CHECK-ONE-CUSTOMER.
015900*
016000         IF CUST-EMAIL = WEI-REQ-CUST-EMAIL
016100             MOVE "Y" TO WEI-CUST-FOUND-SW
016200         ELSE
016300             PERFORM 000310-READ-NEXT-CUSTOMER.
016400*
016500 000400-CLASSIFY-AND-CHECK-CAPACITY.
016600*
016700         MOVE WEI-REQ-SERVICE-TYPE TO WPRC-RAW-LABEL.
016800         MOVE "N" TO WPRC-TIER-APPLIES-SW.
016900         PERFORM QUOTE-SERVICE-PRICE.
017000         IF WPRC-CODE-IS-DAYCARE63 OR WPRC-CODE-IS-DAYCARE68
017100             MOVE "DAYCARE" TO WCAP-SERVICE-CLASS
017200         ELSE
017300             IF WPRC-CODE-IS-BOARDING
017400                 MOVE "BOARDING" TO WCAP-SERVICE-CLASS
017500             ELSE
017600                 MOVE "OTHER" TO WCAP-SERVICE-CLASS.
017700         MOVE WEI-REQ-DATE TO WCNT-TARGET-DATE.
017800         PERFORM CALC-DATE-COUNTS.
017900         MOVE WCNT-TOTAL-COUNT TO WCAP-TOTAL-COUNT.
018000         MOVE WCNT-DAYCARE-COUNT TO WCAP-DAYCARE-COUNT.
018100         MOVE WCNT-BOARDING-COUNT TO WCAP-BOARDING-COUNT.
018200         MOVE WCNT-EMERGENCY-COUNT TO WCAP-EMERGENCY-USED.
018300         PERFORM CHECK-CAPACITY.
018400         IF NOT WCAP-EMERGENCY-MAY-BE-USED OR
018500                 NOT WCAP-EMERGENCY-SHOULD-BE-USED
018600             MOVE "N" TO WEI-ACCEPT-SW
018700             DISPLAY "EMERGENCY-INTAKE - REFUSED, NO EMERGENCY"
018800             DISPLAY "  SLOT AVAILABLE FOR " WEI-REQ-DATE.
018900*
019000 000500-WRITE-EMERGENCY-BOOKING.
019100*
019200         MOVE SPACES TO BOOKING-RECORD.
019300         MOVE WEI-NEW-BOOK-ID TO BOOK-ID.
019400         MOVE WEI-REQ-CUST-EMAIL TO BOOK-CUST-EMAIL.
019500         MOVE WEI-REQ-SERVICE-TYPE TO BOOK-SERVICE-TYPE.
019600         MOVE WEI-REQ-DATE TO BOOK-DATE.
019700         MOVE WEI-REQ-TIME TO BOOK-TIME.
019800         MOVE "APPROVED" TO BOOK-STATUS.
019900         MOVE "N" TO BOOK-PAID-FLAG.
020000         MOVE "N" TO BOOK-WANTS-ADV-PAY.
020100         MOVE "N" TO BOOK-ADV-ELIGIBLE.
020200         MOVE "N" TO BOOK-IN-PREPAY-BUNDLE.
020300         MOVE WPRC-QUOTED-RATE TO BOOK-QUOTED-RATE.
020400         MOVE ZERO TO BOOK-BUNDLE-LOCKED-TS.
020500         MOVE WEI-NOW-DATE TO WEI-TSB-DATE.
020600         MOVE WEI-NOW-TIME TO WEI-TSB-HHMM.
020700         MOVE WEI-NOW-TS-X TO BOOK-CREATED-TS.
020800         OPEN EXTEND BOOKING-FILE.
020900         WRITE BOOKING-RECORD.
021000         CLOSE BOOKING-FILE.
021100         DISPLAY "EMERGENCY-INTAKE - WALK-IN BOOKING "
021200                 WEI-NEW-BOOK-ID " ACCEPTED".
021300*
021400 000600-WRITE-EMERGENCY-LOG-ENTRY.
021500*
021600         MOVE SPACES TO EMERGENCY-RECORD.
021700         MOVE WEI-NEW-EMRG-ID TO EMRG-ID.
021800         MOVE WEI-REQ-DATE TO EMRG-DATE.
021900         MOVE WEI-NEW-BOOK-ID TO EMRG-BOOKING-ID.
022000         MOVE WEI-NOW-TS-X TO EMRG-CREATED-TS.
022100         OPEN EXTEND EMERGENCY-FILE.
022200         WRITE EMERGENCY-RECORD.
022300         CLOSE EMERGENCY-FILE.
022400*
022500* ---------- SHARED PROCEDURE LIBRARY COPYBOOKS ------------------
022600*
022700     COPY "PLPRICE.CBL".
022800     COPY "PLCAPACITY.CBL".
022900     COPY "PLCOUNT.CBL".
