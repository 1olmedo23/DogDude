000100* ----------------------------------------------------------------
000200* PLCANCEL.CBL
000300* SHARED CANCELLATION-POLICY LOGIC.  DAYCARE CANCELS FREELY;
000400* BOARDING ONLY CANCELS OUTSIDE THE 72-HOUR WINDOW, MEASURED BY
000500* PLCLOCK'S CALC-HOURS-BETWEEN.  CALLER LOADS WCAN-SERVICE-CLASS,
000600* WCAN-BOOK-DATE/TIME AND WCAN-NOW-DATE/TIME, THEN PERFORMS
000700* CHECK-CANCEL-ALLOWED THRU CHECK-CANCEL-ALLOWED-EXIT.  USES
000800* WCLK-FROM-DATE/HHMM AND WCLK-TO-DATE/HHMM FROM wsclock01.cbl AS
000900* ITS OWN LINKAGE TO CALC-HOURS-BETWEEN - NO SEPARATE COPY NEEDED.
001000* ----------------------------------------------------------------
001100*
001200 CHECK-CANCEL-ALLOWED.
001300*
001400         MOVE "N" TO WCAN-OK-SW.
001500         IF WCAN-CLASS-IS-BOARDING
001600             PERFORM CHECK-BOARDING-CUTOFF
001700         ELSE
001800             MOVE "Y" TO WCAN-OK-SW.
001900*
002000 CHECK-CANCEL-ALLOWED-EXIT.
002100         EXIT.
002200*
002300 CHECK-BOARDING-CUTOFF.
002400*
002500*     A MISSING BOOK DATE IS TREATED AS "NO FIXED DATE YET" AND
002600*     PERMITTED OUTRIGHT; A MISSING TIME DEFAULTS TO MIDNIGHT SO
002700*     THE 72-HOUR CLOCK STILL RUNS OFF THE CALENDAR DATE ALONE.
002800         IF WCAN-BOOK-DATE = ZERO
002900             MOVE "Y" TO WCAN-OK-SW
003000         ELSE
003100             PERFORM SET-UP-CUTOFF-CLOCK-FIELDS
003200             PERFORM CALC-HOURS-BETWEEN
003300             PERFORM JUDGE-HOURS-AGAINST-CUTOFF.
003400*
003500 SET-UP-CUTOFF-CLOCK-FIELDS.
003600*
003700         MOVE WCAN-NOW-DATE TO WCLK-FROM-DATE.
003800         MOVE WCAN-NOW-TIME TO WCLK-FROM-HHMM.
003900         MOVE WCAN-BOOK-DATE TO WCLK-TO-DATE.
004000         MOVE ZERO TO WCLK-TO-HHMM.
004100         IF WCAN-BOOK-TIME NOT = ZERO
004200             MOVE WCAN-BOOK-TIME TO WCLK-TO-HHMM.
004300*
004400 JUDGE-HOURS-AGAINST-CUTOFF.
004500*
004600         IF WCLK-HOURS-DIFF NOT < WCAN-BOARDING-CUTOFF-HOURS
004700             MOVE "Y" TO WCAN-OK-SW.
