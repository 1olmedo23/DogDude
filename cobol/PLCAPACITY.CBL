000100* ----------------------------------------------------------------
000200* PLCAPACITY.CBL
000300* SHARED CAPACITY-LIMIT LOGIC - ANSWERS WHETHER A BOOKING OR AN
000400* ADMIN EMERGENCY OVERRIDE FITS WITHIN THE DAY'S KENNEL COUNTS.
000500* CALLER LOADS THE WCAP-xxx-COUNT FIELDS AND WCAP-SERVICE-CLASS
000600* FOR THE DATE/SERVICE IN QUESTION, THEN PERFORMS CHECK-CAPACITY
000700* THRU CHECK-CAPACITY-EXIT.
000800* ----------------------------------------------------------------
000900*
001000 CHECK-CAPACITY.
001100*
001200         PERFORM DETERMINE-BOOKING-ACCEPTANCE.
001300         PERFORM DETERMINE-EMERGENCY-USE.
001400         PERFORM CALC-EMERGENCY-REMAINING.
001500*
001600 CHECK-CAPACITY-EXIT.
001700         EXIT.
001800*
001900 DETERMINE-BOOKING-ACCEPTANCE.
002000*
002100         MOVE "N" TO WCAP-BOOK-OK-SW.
002200         IF WCAP-TOTAL-COUNT < WCAP-TOTAL-CAP
002300             PERFORM CHECK-SERVICE-ROOM-FOR-BOOKING.
002400*
002500 CHECK-SERVICE-ROOM-FOR-BOOKING.
002600*
002700         IF WCAP-CLASS-IS-DAYCARE AND
002800                 WCAP-DAYCARE-COUNT < WCAP-DAYCARE-CAP
002900             MOVE "Y" TO WCAP-BOOK-OK-SW.
003000         IF WCAP-CLASS-IS-BOARDING AND
003100                 WCAP-BOARDING-COUNT < WCAP-BOARDING-CAP
003200             MOVE "Y" TO WCAP-BOOK-OK-SW.
003300         IF WCAP-CLASS-IS-OTHER
003400             MOVE "Y" TO WCAP-BOOK-OK-SW.
003500*
003600 DETERMINE-EMERGENCY-USE.
003700*
003800*     "MAY-BE-USED" IS THE STRAIGHT CAPACITY TEST; "SHOULD-BE-
003900*     USED" TELLS THE ADMIN SCREEN WHEN THE NORMAL ALLOTMENT FOR
004000*     THE SERVICE IS ALREADY FULL AND THE EMERGENCY SLOT IS THE
004100*     ONLY WAY TO TAKE THE BOOKING.
004200         MOVE "N" TO WCAP-EMRG-OK-SW.
004300         MOVE "N" TO WCAP-EMRG-SHOULD-SW.
004400         IF WCAP-TOTAL-COUNT < WCAP-TOTAL-CAP
004500             PERFORM CHECK-EMERGENCY-ROOM-LEFT
004600             PERFORM CHECK-SERVICE-FULL-FOR-EMERGENCY.
004700*
004800 CHECK-EMERGENCY-ROOM-LEFT.
004900*
005000         IF WCAP-EMERGENCY-USED < WCAP-EMERGENCY-CAP
005100             MOVE "Y" TO WCAP-EMRG-OK-SW.
005200*
005300 CHECK-SERVICE-FULL-FOR-EMERGENCY.
005400*
005500         IF WCAP-CLASS-IS-DAYCARE AND
005600                 WCAP-DAYCARE-COUNT NOT < WCAP-DAYCARE-CAP
005700             MOVE "Y" TO WCAP-EMRG-SHOULD-SW.
005800         IF WCAP-CLASS-IS-BOARDING AND
005900                 WCAP-BOARDING-COUNT NOT < WCAP-BOARDING-CAP
006000             MOVE "Y" TO WCAP-EMRG-SHOULD-SW.
006100*
006200 CALC-EMERGENCY-REMAINING.
006300*
006400         IF WCAP-EMERGENCY-USED < WCAP-EMERGENCY-CAP
006500             SUBTRACT WCAP-EMERGENCY-USED FROM WCAP-EMERGENCY-CAP
006600                 GIVING WCAP-EMERGENCY-REMAIN
006700         ELSE
006800             MOVE ZERO TO WCAP-EMERGENCY-REMAIN.
