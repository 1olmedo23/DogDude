000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  daycare-batch-control.
000300 AUTHOR.      R H MACINTYRE.
000400 INSTALLATION. PAWS AND CLAWS BOARDING KENNELS - DATA PROCESSING.
000500 DATE-WRITTEN. 01/06/1986.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - EDP DEPARTMENT USE ONLY.
000800*
000900* ---------------------------------------------------------------
001000*   TOP-LEVEL BATCH CONTROL PROGRAM FOR THE KENNEL JOB STREAM.
001100*   READS A SINGLE 80-BYTE ROUTING CARD FROM SYSIN AND CALLS THE
001200*   AREA MENU THAT OWNS THE REQUESTED FUNCTION.  THIS REPLACED THE
001300*   SEPARATE "RUN BOOKING, THEN RUN BILLING" OPERATOR PROCEDURE
001400*   THAT USED TO LIVE ONLY IN THE OPERATIONS RUN BOOK.
001500*
001600*   CHANGE LOG
001700*   ----------
001800*   01/06/86  RHM  KCR-0001  ORIGINAL PROGRAM - TWO-BYTE AREA/LEAF
001900*                            ROUTER REPLACING THE RUN BOOK.
002000*   11/14/87  RHM  KCR-0044  ADDED INVOICING AREA DISPATCH WHEN
002100*                            THE BILLING SUBSYSTEM WENT LIVE.
002200*   04/02/90  DCO  KCR-0118  EDITED ROUTING CARD SO AN INVALID
002300*                            AREA CODE NO LONGER ABENDS THE STEP.
002400*   09/19/93  JPT  KCR-0205  WIDENED THE PARM CARD TO 80 BYTES AND
002500*                            ADDED THE OVERRIDE-DATE AND RETRY-
002600*                            COUNT FIELDS FOR THE RERUN JOB.
002700*   01/08/96  LAV  KCR-0261  OPERATIONS ASKED FOR A CLEARER ABEND
002800*                            MESSAGE WHEN THE ROUTING CARD IS BAD.
002900*   08/21/98  SGK  KCR-0309  Y2K REMEDIATION - WCTL-OVR-CCYY IS
003000*                            ALREADY A FULL 4-DIGIT YEAR, REVIEWED
003100*                            AND SIGNED OFF WITH NO CODE CHANGE.
003200*   02/11/02  DCO  KCR-0354  ADDED THE OPERATOR-NOTE REDEFINITION
003300*                            SO THE RERUN REASON PRINTS ON LOG.
003400*   05/19/03  MPF  KCR-0371  DROPPED CALL...USING FOR THE LEAF
003500*                            CODE - EACH AREA MENU NOW READS ITS
003600*                            OWN LEAF CARD OFF SYSIN, THE SAME
003700*                            WAY THE LEAF WORKERS READ THEIR OWN
003800*                            DETAIL CARDS.  RECAST AREA DISPATCH
003900*                            AS A PERFORM...THRU RANGE.
004000* ---------------------------------------------------------------
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500         C01 IS TOP-OF-FORM.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000     COPY "wsparm01.cbl".
005100*
005200*     ----- 80-BYTE OPERATOR ROUTING CARD, READ FROM SYSIN -------
005300 01  WCTL-PARM-CARD.
005400         05  WCTL-CARD-AREA-CODE       PIC X.
005500         05  WCTL-CARD-LEAF-CODE       PIC X.
005600         05  WCTL-OVERRIDE-DATE        PIC 9(08).
005700         05  WCTL-RETRY-COUNT          PIC 9(02).
005800         05  FILLER                    PIC X(68).
005900*
006000*     REDEFINITION 1 - OVERRIDE DATE BROKEN OUT FOR THE RERUN JOB.
006100 01  WCTL-OVERRIDE-DATE-X REDEFINES WCTL-OVERRIDE-DATE.
006200         05  WCTL-OVR-CCYY             PIC 9(04).
006300         05  WCTL-OVR-MM               PIC 9(02).
006400         05  WCTL-OVR-DD               PIC 9(02).
006500*
006600*     REDEFINITION 2 - WHOLE CARD AS A FLAT IMAGE FOR THE RUN LOG.
006700 01  WCTL-PARM-CARD-DISPLAY REDEFINES WCTL-PARM-CARD
006800                                     PIC X(80).
006900*
007000*     REDEFINITION 3 - BYTES 13-80 AS A FREE-FORM RERUN NOTE.
007100 01  WCTL-PARM-CARD-ALT REDEFINES WCTL-PARM-CARD.
007200         05  FILLER                    PIC X(12).
007300         05  WCTL-OPERATOR-NOTE        PIC X(68).
007400*
007500 01  WCTL-CALL-ATTEMPT-CTR         PIC 9(02)  COMP.
007600 01  WCTL-BAD-AREA-SW              PIC X.
007700         88  WCTL-BAD-AREA-CODE        VALUE "Y".
007800*
007900 PROCEDURE DIVISION.
008000*
008100 000100-MAIN-CONTROL.
008200*
008300         MOVE "N" TO WCTL-BAD-AREA-SW.
008400         MOVE ZERO TO WCTL-CALL-ATTEMPT-CTR.
008500         ACCEPT WCTL-PARM-CARD.
008600         MOVE WCTL-CARD-AREA-CODE TO WCTL-AREA-CODE.
008700         DISPLAY "DAYCARE-BATCH-CONTROL - ROUTING CARD: "
008800                 WCTL-PARM-CARD-DISPLAY.
008900         PERFORM 000200-DISPATCH-TO-AREA
009000             THRU 000250-DISPATCH-TO-AREA-EXIT.
009100         IF WCTL-BAD-AREA-CODE
009200             DISPLAY "DAYCARE-BATCH-CONTROL - INVALID AREA CODE"
009300             DISPLAY "  ON PARM CARD - EXPECTED 1 (BOOKING/CAP)"
009400             DISPLAY "  OR 2 (INVOICING)".
009500         STOP RUN.
009600*
009700*     THE LEAF CODE NO LONGER RIDES ON THE CALL - THE AREA MENU
009800*     BELOW READS ITS OWN LEAF CARD OFF SYSIN ONCE CALLED.
009900 000200-DISPATCH-TO-AREA.
010000*
010100         ADD 1 TO WCTL-CALL-ATTEMPT-CTR.
010200         IF WCTL-AREA-IS-BOOKING-CAP
010300             CALL "booking-capacity-menu"
010400             GO TO 000250-DISPATCH-TO-AREA-EXIT.
010500         IF WCTL-AREA-IS-INVOICING
010600             CALL "invoicing-menu"
010700             GO TO 000250-DISPATCH-TO-AREA-EXIT.
010800         MOVE "Y" TO WCTL-BAD-AREA-SW.
010900 000250-DISPATCH-TO-AREA-EXIT.
011000         EXIT.
