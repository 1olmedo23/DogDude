000100* ----------------------------------------------------------------
000200* PLCOUNT.CBL
000300* SCANS THE BOOKING LEDGER AND THE EMERGENCY-ALLOCATION LOG FOR
000400* ONE SERVICE DATE AND ACCUMULATES THE COUNTS PLCAPACITY.CBL
000500* NEEDS.  CALLER LOADS WCNT-TARGET-DATE, THEN PERFORMS
000600* CALC-DATE-COUNTS THRU CALC-DATE-COUNTS-EXIT.  USES PLPRICE.CBL
000700* TO CLASSIFY EACH BOOKING'S SERVICE LABEL RATHER THAN RE-TESTING
000800* "DAYCARE"/"BOARD" A SECOND TIME.
000900* ----------------------------------------------------------------
001000*
001100 CALC-DATE-COUNTS.
001200*
001300         MOVE ZERO TO WCNT-TOTAL-COUNT.
001400         MOVE ZERO TO WCNT-DAYCARE-COUNT.
001500         MOVE ZERO TO WCNT-BOARDING-COUNT.
001600         MOVE ZERO TO WCNT-EMERGENCY-COUNT.
001700         PERFORM SCAN-BOOKINGS-FOR-DATE.
001800         PERFORM SCAN-EMERGENCY-FOR-DATE.
001900*
002000 CALC-DATE-COUNTS-EXIT.
002100         EXIT.
002200*
002300 SCAN-BOOKINGS-FOR-DATE.
002400*
002500         MOVE "N" TO WCNT-BOOK-EOF-SW.
002600         OPEN INPUT BOOKING-FILE.
002700         PERFORM READ-NEXT-BOOKING-FOR-COUNT.
002800         PERFORM PROCESS-ONE-BOOKING-FOR-COUNT
002900             UNTIL WCNT-END-OF-BOOKINGS.
003000         CLOSE BOOKING-FILE.
003100*
003200 PROCESS-ONE-BOOKING-FOR-COUNT.
003300*
003400         IF BOOK-DATE = WCNT-TARGET-DATE AND
003500                 NOT BOOK-IS-CANCELED
003600             PERFORM TALLY-ONE-BOOKING.
003700         PERFORM READ-NEXT-BOOKING-FOR-COUNT.
003800*
003900 READ-NEXT-BOOKING-FOR-COUNT.
004000         READ BOOKING-FILE
004100             AT END MOVE "Y" TO WCNT-BOOK-EOF-SW.
004200*
004300 TALLY-ONE-BOOKING.
004400*
004500         ADD 1 TO WCNT-TOTAL-COUNT.
004600         MOVE BOOK-SERVICE-TYPE TO WPRC-RAW-LABEL.
004700         PERFORM QUOTE-SERVICE-PRICE.
004800         IF WPRC-CODE-IS-DAYCARE63 OR WPRC-CODE-IS-DAYCARE68
004900             ADD 1 TO WCNT-DAYCARE-COUNT.
005000         IF WPRC-CODE-IS-BOARDING
005100             ADD 1 TO WCNT-BOARDING-COUNT.
005200*
005300 SCAN-EMERGENCY-FOR-DATE.
005400*
005500         MOVE "N" TO WCNT-EMRG-EOF-SW.
005600         OPEN INPUT EMERGENCY-FILE.
005700         PERFORM READ-NEXT-EMERGENCY-FOR-COUNT.
005800         PERFORM PROCESS-ONE-EMERGENCY-FOR-COUNT
005900             UNTIL WCNT-END-OF-EMERGENCY.
006000         CLOSE EMERGENCY-FILE.
006100*
006200 PROCESS-ONE-EMERGENCY-FOR-COUNT.
006300*
006400         IF EMRG-DATE = WCNT-TARGET-DATE
006500             ADD 1 TO WCNT-EMERGENCY-COUNT.
006600         PERFORM READ-NEXT-EMERGENCY-FOR-COUNT.
006700*
006800 READ-NEXT-EMERGENCY-FOR-COUNT.
006900         READ EMERGENCY-FILE
007000             AT END MOVE "Y" TO WCNT-EMRG-EOF-SW.
