000100* ----------------------------------------------------------------
000200* SLINVC.CBL
000300* FILE-CONTROL ENTRY FOR THE INVOICE MASTER.  UNIQUE ON
000400* INV-CUST-EMAIL / INV-WEEK-START, MAINTAINED SEQUENTIALLY BY
000500* THE OLD-MASTER/NEW-MASTER PATTERN IN MARK-INVOICE-PAID.
000600* ----------------------------------------------------------------
000700 SELECT INVOICE-FILE ASSIGN TO "INVOICES"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WK-INVC-FILE-STATUS.
