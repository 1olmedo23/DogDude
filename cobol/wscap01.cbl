000100* wscap01.cbl
000200*
000300* ----------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PLCAPACITY.CBL
000500* ----------------------------------------------------------------
000600*    CAPS ARE CARRIED AS 77-LEVEL CONSTANTS SO A FUTURE CAPACITY
000700*    CHANGE IS A ONE-LINE VALUE CLAUSE EDIT, NOT A HUNT THROUGH
000800*    EVERY PROGRAM THAT CHECKS A KENNEL COUNT.
000900* ----------------------------------------------------------------
001000*
001100 77  WCAP-TOTAL-CAP              PIC 9(02)  COMP VALUE 70.
001200 77  WCAP-DAYCARE-CAP            PIC 9(02)  COMP VALUE 40.
001300 77  WCAP-BOARDING-CAP           PIC 9(02)  COMP VALUE 20.
001400 77  WCAP-EMERGENCY-CAP          PIC 9(02)  COMP VALUE 10.
001500*
001600 01  WCAP-TOTAL-COUNT              PIC 9(02)  COMP.
001700 01  WCAP-DAYCARE-COUNT            PIC 9(02)  COMP.
001800 01  WCAP-BOARDING-COUNT           PIC 9(02)  COMP.
001900 01  WCAP-EMERGENCY-USED           PIC 9(02)  COMP.
002000 01  WCAP-EMERGENCY-REMAIN         PIC 9(02)  COMP.
002100*
002200 01  WCAP-SERVICE-CLASS            PIC X(08).
002300         88  WCAP-CLASS-IS-DAYCARE     VALUE "DAYCARE".
002400         88  WCAP-CLASS-IS-BOARDING    VALUE "BOARDING".
002500         88  WCAP-CLASS-IS-OTHER       VALUE "OTHER".
002600*
002700 01  WCAP-BOOK-OK-SW               PIC X.
002800         88  WCAP-BOOKING-MAY-BE-ACCEPTED      VALUE "Y".
002900 01  WCAP-EMRG-OK-SW               PIC X.
003000         88  WCAP-EMERGENCY-MAY-BE-USED        VALUE "Y".
003100 01  WCAP-EMRG-SHOULD-SW           PIC X.
003200         88  WCAP-EMERGENCY-SHOULD-BE-USED     VALUE "Y".
