000100* ----------------------------------------------------------------
000200* FDEMRG.CBL
000300* RECORD LAYOUT FOR THE EMERGENCY-ALLOCATION AUDIT LOG - ONE
000400* ENTRY EVERY TIME THE FRONT DESK DIPS INTO THE EMERGENCY
000500* CAPACITY RESERVE FOR A WALK-IN.  FIXED LENGTH 60.
000600* ----------------------------------------------------------------
000700 FD  EMERGENCY-FILE
000800         LABEL RECORDS ARE STANDARD
000900         RECORD CONTAINS 60 CHARACTERS.
001000 01  EMERGENCY-RECORD.
001100         05  EMRG-ID                      PIC 9(09).
001200         05  EMRG-DATE                    PIC 9(08).
001300         05  EMRG-BOOKING-ID              PIC 9(09).
001400         05  EMRG-CREATED-TS              PIC 9(14).
001500         05  FILLER                       PIC X(20).
001600*
001700* REDEFINITION OF THE SERVICE DATE USED WHEN THE EMERGENCY
001800* LOG IS SNAPSHOTTED FOR A SINGLE CALENDAR DATE.
001900 01  EMRG-DATE-X REDEFINES EMRG-DATE.
002000         05  EMRG-DATE-CCYY               PIC 9(04).
002100         05  EMRG-DATE-MM                 PIC 9(02).
002200         05  EMRG-DATE-DD                 PIC 9(02).
