000100* ----------------------------------------------------------------
000200* PLPRICE.CBL
000300* SHARED PRICING LOGIC - TURNS A FREE-FORM SERVICE LABEL OFF THE
000400* BOOKING SCREEN INTO ONE OF OUR THREE BILLABLE SERVICE CODES AND
000500* LOOKS UP THE RATE TO QUOTE.  CALLER LOADS WPRC-RAW-LABEL AND
000600* WPRC-TIER-APPLIES-SW, THEN PERFORMS QUOTE-SERVICE-PRICE THRU
000700* QUOTE-SERVICE-PRICE-EXIT.
000800* ----------------------------------------------------------------
000900*
001000 QUOTE-SERVICE-PRICE.
001100*
001200         MOVE SPACE TO WPRC-WARNING-SW.
001300         PERFORM SCRUB-SERVICE-LABEL.
001400         PERFORM COUNT-LABEL-KEYWORDS.
001500         PERFORM CLASSIFY-SERVICE-LABEL.
001600         PERFORM LOOKUP-QUOTED-RATE.
001700*
001800 QUOTE-SERVICE-PRICE-EXIT.
001900         EXIT.
002000*
002100 SCRUB-SERVICE-LABEL.
002200*
002300*     LOWERCASES THE LABEL AND FOLDS THE EXTRACT FILE'S EN-DASH
002400*     AND EM-DASH BYTES (X"96"/X"97") DOWN TO A PLAIN HYPHEN SO
002500*     "DAYCARE  6AM-3PM" AND "DAYCARE 6AM - 3PM" BOTH MATCH.
002600         MOVE WPRC-RAW-LABEL TO WPRC-WORK-LABEL.
002700         INSPECT WPRC-WORK-LABEL
002800             CONVERTING UPPER-ALPHA TO LOWER-ALPHA.
002900         INSPECT WPRC-WORK-LABEL REPLACING ALL X"96" BY "-".
003000         INSPECT WPRC-WORK-LABEL REPLACING ALL X"97" BY "-".
003100*
003200 COUNT-LABEL-KEYWORDS.
003300*
003400         MOVE ZERO TO WPRC-CT-BOARD WPRC-CT-DAYCARE WPRC-CT-6AM
003500                      WPRC-CT-3PM WPRC-CT-8PM WPRC-CT-HALF
003600                      WPRC-CT-AMONLY WPRC-CT-FULL WPRC-CT-ALLDAY
003700                      WPRC-CT-PM.
003800         INSPECT WPRC-WORK-LABEL TALLYING WPRC-CT-BOARD
003900             FOR ALL "board".
004000         INSPECT WPRC-WORK-LABEL TALLYING WPRC-CT-DAYCARE
004100             FOR ALL "daycare".
004200         INSPECT WPRC-WORK-LABEL TALLYING WPRC-CT-6AM
004300             FOR ALL "6am" ALL "6 am".
004400         INSPECT WPRC-WORK-LABEL TALLYING WPRC-CT-3PM
004500             FOR ALL "3pm" ALL "3 pm".
004600         INSPECT WPRC-WORK-LABEL TALLYING WPRC-CT-8PM
004700             FOR ALL "8pm" ALL "8 pm".
004800         INSPECT WPRC-WORK-LABEL TALLYING WPRC-CT-HALF
004900             FOR ALL "half".
005000         INSPECT WPRC-WORK-LABEL TALLYING WPRC-CT-AMONLY
005100             FOR ALL "am only".
005200         INSPECT WPRC-WORK-LABEL TALLYING WPRC-CT-FULL
005300             FOR ALL "full".
005400         INSPECT WPRC-WORK-LABEL TALLYING WPRC-CT-ALLDAY
005500             FOR ALL "all day".
005600         INSPECT WPRC-WORK-LABEL TALLYING WPRC-CT-PM
005700             FOR ALL "pm".
005800*
005900 CLASSIFY-SERVICE-LABEL.
006000*
006100         MOVE "UNKNOWN" TO WPRC-SERVICE-CODE.
006200         IF WPRC-HAS-BOARD
006300             MOVE "BOARDING" TO WPRC-SERVICE-CODE
006400         ELSE
006500             PERFORM CLASSIFY-DAYCARE-VARIANT.
006600*
006700 CLASSIFY-DAYCARE-VARIANT.
006800*
006900*     THE ORDER BELOW MATTERS - "6AM ... 8PM" IS CHECKED BEFORE
007000*     THE PLAIN "6AM ... 3PM" PAIR SO A FULL-DAY LABEL NAMING
007100*     BOTH ENDPOINTS NEVER FALLS THROUGH TO THE HALF-DAY RATE.
007200         IF WPRC-HAS-DAYCARE AND WPRC-HAS-6AM AND WPRC-HAS-8PM
007300             MOVE "DAYCARE68" TO WPRC-SERVICE-CODE.
007400         IF WPRC-CODE-IS-UNKNOWN AND WPRC-HAS-DAYCARE
007500                 AND WPRC-HAS-6AM AND WPRC-HAS-3PM
007600             MOVE "DAYCARE63" TO WPRC-SERVICE-CODE.
007700         IF WPRC-CODE-IS-UNKNOWN AND WPRC-HAS-DAYCARE
007800                 AND (WPRC-HAS-FULL OR WPRC-HAS-ALLDAY
007900                      OR WPRC-HAS-PM)
008000             MOVE "DAYCARE68" TO WPRC-SERVICE-CODE.
008100         IF WPRC-CODE-IS-UNKNOWN AND WPRC-HAS-DAYCARE
008200                 AND (WPRC-HAS-HALF OR WPRC-HAS-AMONLY)
008300             MOVE "DAYCARE63" TO WPRC-SERVICE-CODE.
008400*
008500 LOOKUP-QUOTED-RATE.
008600*
008700         MOVE ZERO TO WPRC-QUOTED-RATE.
008800         IF WPRC-CODE-IS-UNKNOWN
008900             MOVE "Y" TO WPRC-WARNING-SW
009000         ELSE
009100             PERFORM SET-RATE-INDEX-FROM-CODE
009200             PERFORM MOVE-RATE-FROM-TABLE.
009300*
009400 SET-RATE-INDEX-FROM-CODE.
009500*
009600         SET WPRC-RTX TO 1.
009700         IF WPRC-CODE-IS-DAYCARE68
009800             SET WPRC-RTX TO 2.
009900         IF WPRC-CODE-IS-BOARDING
010000             SET WPRC-RTX TO 3.
010100*
010200 MOVE-RATE-FROM-TABLE.
010300*
010400         IF WPRC-TIER-APPLIES
010500             MOVE WPRC-RATE-TIER (WPRC-RTX) TO WPRC-QUOTED-RATE
010600         ELSE
010700             MOVE WPRC-RATE-BASE (WPRC-RTX) TO WPRC-QUOTED-RATE.
