000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  mark-invoice-paid.
000300 AUTHOR.      R H MACINTYRE.
000400 INSTALLATION. PAWS AND CLAWS BOARDING KENNELS - DATA PROCESSING.
000500 DATE-WRITTEN. 11/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - EDP DEPARTMENT USE ONLY.
000800*
000900* ---------------------------------------------------------------
001000*   MARKS ONE CUSTOMER'S INVOICE FOR ONE BILLED WEEK AS PAID.
001100*   IF THE INVOICE MASTER HAS NO ROW YET FOR THIS EMAIL/WEEK WE
001200*   CREATE ONE FIRST, PRICED FROM THE LIVE BOOKING LEDGER, AND
001300*   MARK IT PAID IN THE SAME PASS.  AN ALREADY-PAID INVOICE IS
001400*   LEFT ALONE - WE NEVER MOVE A PAID TIMESTAMP BACKWARD.
001500*
001600*   CHANGE LOG
001700*   ----------
001800*   11/14/87  RHM  KCR-0047  ORIGINAL PROGRAM.
001900*   07/02/89  RHM  KCR-0074  CREATES A MISSING INVOICE ROW INSTEAD
002000*                            OF REJECTING THE OPERATOR'S REQUEST -
002100*                            ACCOUNTING WANTED TO MARK A WEEK PAID
002200*                            BEFORE THE REPORT WAS EVER PRINTED.
002300*   04/02/90  DCO  KCR-0123  FALLBACK NAME/DOG ON A NEWLY-CREATED
002400*                            INVOICE WHEN THE CUSTOMER MASTER HAS
002500*                            NO MATCHING ROW.
002600*   09/19/93  JPT  KCR-0210  LEAVES AN ALREADY-PAID INVOICE'S
002700*                            AMOUNT AND TIMESTAMP UNTOUCHED.
002800*   08/21/98  SGK  KCR-0315  Y2K REMEDIATION - PAID TIMESTAMP
002900*                            CARRIES A FULL 4-DIGIT YEAR.
003000*   02/11/02  DCO  KCR-0360  REWRITES THE INVOICE MASTER THROUGH
003100*                            AN OLD-MASTER/NEW-MASTER PASS, SAME
003200*                            AS THE BOOKING CANCEL LOGIC USES.
003300*   05/19/03  MPF  KCR-0375  RECAST THE OLD-MASTER REWRITE AS A
003400*                            PERFORM...THRU RANGE WITH A GO TO
003500*                            AROUND THE CREATE STEP WHEN THE
003600*                            INVOICE ROW ALREADY EXISTED.
003700* ---------------------------------------------------------------
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200         C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     COPY "SLBOOK.CBL".
004800     COPY "SLCUST.CBL".
004900     COPY "SLINVC.CBL".
005000*
005100         SELECT NEW-INVOICE-FILE ASSIGN TO "NEWINVC"
005200             ORGANIZATION IS LINE SEQUENTIAL
005300             FILE STATUS IS WK-NEWINVC-FILE-STATUS.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800     COPY "FDBOOK.CBL".
005900     COPY "FDCUST.CBL".
006000     COPY "FDINVC.CBL".
006100*
006200 FD  NEW-INVOICE-FILE
006300         LABEL RECORDS ARE STANDARD
006400         RECORD CONTAINS 160 CHARACTERS.
006500 01  NEW-INVOICE-RECORD              PIC X(160).
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900     COPY "wsprice01.cbl".
007000*
007100 01  WK-BOOK-FILE-STATUS            PIC XX.
007200 01  WK-CUST-FILE-STATUS            PIC XX.
007300 01  WK-INVC-FILE-STATUS            PIC XX.
007400 01  WK-NEWINVC-FILE-STATUS         PIC XX.
007500*
007600*     OPERATOR REQUEST CARD.
007700 01  WMP-NEW-INV-ID                 PIC 9(09).
007800 01  WMP-REQ-CUST-EMAIL             PIC X(40).
007900 01  WMP-REQ-WEEK-START             PIC 9(08).
008000 01  WMP-REQ-WEEK-END               PIC 9(08).
008100 01  WMP-NOW-DATE                   PIC 9(08).
008200 01  WMP-NOW-TIME                   PIC 9(06).
008300*
008400*     TIMESTAMP BUILDER, SAME SHAPE AS booking-intake USES.
008500 01  WMP-NOW-TS-BUILD.
008600         05  WMP-TSB-DATE                PIC 9(08).
008700         05  WMP-TSB-HHMM                PIC 9(06).
008800 01  WMP-NOW-TS-X REDEFINES WMP-NOW-TS-BUILD
008900                                     PIC 9(14).
009000*
009100 01  WMP-INVC-EOF-SW                PIC X.
009200         88  WMP-END-OF-OLD-INVOICES    VALUE "Y".
009300 01  WMP-FOUND-SW                   PIC X.
009400         88  WMP-TARGET-WAS-FOUND       VALUE "Y".
009500*
009600 01  WMP-LIVE-TOTAL                 PIC S9(09)V99.
009700 01  WMP-BOOK-EOF-SW                PIC X.
009800         88  WMP-END-OF-BOOKINGS        VALUE "Y".
009900*
010000 01  WMP-CUST-FOUND-SW              PIC X.
010100         88  WMP-CUSTOMER-WAS-FOUND     VALUE "Y".
010200 01  WMP-CUST-EOF-SW                PIC X.
010300         88  WMP-END-OF-CUSTOMERS       VALUE "Y".
010400 01  WMP-FOUND-NAME                 PIC X(30).
010500 01  WMP-FOUND-DOG                  PIC X(20).
010600*
010700 PROCEDURE DIVISION.
010800*
010900 000100-MAIN-CONTROL.
011000*
011100         ACCEPT WMP-NEW-INV-ID.
011200         ACCEPT WMP-REQ-CUST-EMAIL.
011300         ACCEPT WMP-REQ-WEEK-START.
011400         ACCEPT WMP-REQ-WEEK-END.
011500         ACCEPT WMP-NOW-DATE.
011600         ACCEPT WMP-NOW-TIME.
011700         MOVE WMP-NOW-DATE TO WMP-TSB-DATE.
011800         MOVE WMP-NOW-TIME TO WMP-TSB-HHMM.
011900         MOVE "N" TO WMP-FOUND-SW.
012000         MOVE "N" TO WMP-INVC-EOF-SW.
012100         PERFORM 000150-REWRITE-INVOICE-MASTER
012200             THRU 000190-REWRITE-INVOICE-MASTER-EXIT.
012300         DISPLAY "MARK-INVOICE-PAID - "
012400                 WMP-REQ-CUST-EMAIL " WEEK " WMP-REQ-WEEK-START
012500                 " PROCESSED".
012600         GOBACK.
012700*
012800 000150-REWRITE-INVOICE-MASTER.
012900*
013000         OPEN INPUT INVOICE-FILE.
013100         OPEN OUTPUT NEW-INVOICE-FILE.
013200         PERFORM 000200-READ-NEXT-OLD-INVOICE.
013300         PERFORM 000300-REWRITE-ONE-INVOICE
013400             UNTIL WMP-END-OF-OLD-INVOICES.
013500         IF WMP-TARGET-WAS-FOUND
013600             GO TO 000180-CLOSE-INVOICE-MASTER.
013700         PERFORM 000400-CREATE-PAID-INVOICE.
013800 000180-CLOSE-INVOICE-MASTER.
013900         CLOSE INVOICE-FILE.
014000         CLOSE NEW-INVOICE-FILE.
014100 000190-REWRITE-INVOICE-MASTER-EXIT.
014200         EXIT.
014300*
014400 000200-READ-NEXT-OLD-INVOICE.
014500         READ INVOICE-FILE
014600             AT END MOVE "Y" TO WMP-INVC-EOF-SW.
014700*
014800 000300-REWRITE-ONE-INVOICE.
014900*
015000         IF INV-CUST-EMAIL = WMP-REQ-CUST-EMAIL AND
015100                 INV-WEEK-START = WMP-REQ-WEEK-START
015200             MOVE "Y" TO WMP-FOUND-SW
015300             IF NOT INV-IS-PAID
015400                 MOVE "Y" TO INV-PAID-FLAG
015500                 MOVE WMP-NOW-TS-X TO INV-PAID-TS.
015600         WRITE NEW-INVOICE-RECORD FROM INVOICE-RECORD.
015700         PERFORM 000200-READ-NEXT-OLD-INVOICE.
015800*
015900 000400-CREATE-PAID-INVOICE.
016000*
016100         PERFORM 000500-CALC-LIVE-TOTAL.
016200         PERFORM 000600-LOOKUP-CUSTOMER.
016300         MOVE SPACES TO INVOICE-RECORD.
016400         MOVE WMP-NEW-INV-ID TO INV-ID.
016500         MOVE WMP-REQ-CUST-EMAIL TO INV-CUST-EMAIL.
016600         MOVE WMP-FOUND-NAME TO INV-CUST-NAME.
016700         MOVE WMP-FOUND-DOG TO INV-DOG-NAME.
016800         MOVE WMP-REQ-WEEK-START TO INV-WEEK-START.
016900         MOVE WMP-REQ-WEEK-END TO INV-WEEK-END.
017000         MOVE WMP-LIVE-TOTAL TO INV-AMOUNT.
017100         MOVE "Y" TO INV-PAID-FLAG.
017200         MOVE WMP-NOW-TS-X TO INV-PAID-TS.
017300         WRITE NEW-INVOICE-RECORD FROM INVOICE-RECORD.
017400*
017500 000500-CALC-LIVE-TOTAL.
017600*
017700         MOVE ZERO TO WMP-LIVE-TOTAL.
017800         MOVE "N" TO WMP-BOOK-EOF-SW.
017900         OPEN INPUT BOOKING-FILE.
018000         PERFORM 000510-READ-NEXT-BOOKING.
018100         PERFORM 000520-ADD-ONE-BOOKING
018200             UNTIL WMP-END-OF-BOOKINGS.
018300         CLOSE BOOKING-FILE.
018400*
018500 000510-READ-NEXT-BOOKING.
018600         READ BOOKING-FILE
018700             AT END MOVE "Y" TO WMP-BOOK-EOF-SW.
018800*
018900 000520-ADD-ONE-BOOKING.
019000*
019100         IF BOOK-CUST-EMAIL = WMP-REQ-CUST-EMAIL AND
019200                 BOOK-DATE NOT < WMP-REQ-WEEK-START AND
019300                 BOOK-DATE NOT > WMP-REQ-WEEK-END AND
019400                 NOT BOOK-IS-CANCELED
019500             MOVE BOOK-SERVICE-TYPE TO WPRC-RAW-LABEL
019600             MOVE "N" TO WPRC-TIER-APPLIES-SW
019700             PERFORM QUOTE-SERVICE-PRICE
019800             ADD WPRC-QUOTED-RATE TO WMP-LIVE-TOTAL.
019900         PERFORM 000510-READ-NEXT-BOOKING.
020000*
020100 000600-LOOKUP-CUSTOMER.
020200*
020300         MOVE WMP-REQ-CUST-EMAIL TO WMP-FOUND-NAME.
020400         MOVE "N/A" TO WMP-FOUND-DOG.
020500         MOVE "N" TO WMP-CUST-FOUND-SW.
020600         MOVE "N" TO WMP-CUST-EOF-SW.
020700         OPEN INPUT CUSTOMER-FILE.
020800         PERFORM 000610-READ-NEXT-CUSTOMER.
020900         PERFORM 000620-CHECK-ONE-CUSTOMER
021000             UNTIL WMP-END-OF-CUSTOMERS OR WMP-CUSTOMER-WAS-FOUND.
021100         CLOSE CUSTOMER-FILE.
021200         IF WMP-CUSTOMER-WAS-FOUND
021300             MOVE CUST-CLIENT-NAME TO WMP-FOUND-NAME
021400             MOVE CUST-DOG-NAME TO WMP-FOUND-DOG.
021500*
021600 000610-READ-NEXT-CUSTOMER.
021700         READ CUSTOMER-FILE
021800             AT END MOVE "Y" TO WMP-CUST-EOF-SW.
021900*
022000 000620-CHECK-ONE-CUSTOMER.
022100*
022200         IF CUST-EMAIL = WMP-REQ-CUST-EMAIL
022300             MOVE "Y" TO WMP-CUST-FOUND-SW
022400         ELSE
022500             PERFORM 000610-READ-NEXT-CUSTOMER.
022600*
022700* ---------- SHARED PROCEDURE LIBRARY COPYBOOKS ------------------
022800*
022900     COPY "PLPRICE.CBL".
