000100* ----------------------------------------------------------------
000200* FDBOOK.CBL
000300* RECORD LAYOUT FOR THE BOOKING LEDGER - ONE OCCURRENCE PER
000400* DOG PER SERVICE DAY.  FIXED LENGTH 200, LINE SEQUENTIAL.
000500* COPIED INTO EVERY PROGRAM THAT READS OR REWRITES THE LEDGER.
000600* ----------------------------------------------------------------
000700 FD  BOOKING-FILE
000800         LABEL RECORDS ARE STANDARD
000900         RECORD CONTAINS 200 CHARACTERS.
001000 01  BOOKING-RECORD.
001100         05  BOOK-ID                      PIC 9(09).
001200         05  BOOK-CUST-EMAIL              PIC X(40).
001300         05  BOOK-SERVICE-TYPE            PIC X(30).
001400         05  BOOK-DATE                    PIC 9(08).
001500         05  BOOK-TIME                    PIC 9(04).
001600         05  BOOK-STATUS                  PIC X(10).
001700             88  BOOK-IS-PENDING          VALUE "PENDING".
001800             88  BOOK-IS-APPROVED         VALUE "APPROVED".
001900             88  BOOK-IS-CANCELED         VALUE "CANCELED".
002000         05  BOOK-PAID-FLAG                PIC X.
002100             88  BOOK-IS-PAID              VALUE "Y".
002200         05  BOOK-WANTS-ADV-PAY            PIC X.
002300             88  BOOK-DID-WANT-ADV-PAY     VALUE "Y".
002400         05  BOOK-ADV-ELIGIBLE             PIC X.
002500             88  BOOK-WAS-ADV-ELIGIBLE     VALUE "Y".
002600         05  BOOK-IN-PREPAY-BUNDLE         PIC X.
002700             88  BOOK-IS-IN-PREPAY-BUNDLE  VALUE "Y".
002800         05  BOOK-QUOTED-RATE              PIC S9(5)V99.
002900         05  BOOK-BUNDLE-LOCKED-TS         PIC 9(14).
003000         05  BOOK-CREATED-TS               PIC 9(14).
003100         05  FILLER                        PIC X(60).
003200*
003300* REDEFINITION OF THE SERVICE DATE AS CCYY/MM/DD FOR THE
003400* WEEK-BOUNDARY AND CONTROL-BREAK ARITHMETIC IN PLCLOCK.CBL.
003500 01  BOOK-DATE-X REDEFINES BOOK-DATE.
003600         05  BOOK-DATE-CCYY               PIC 9(04).
003700         05  BOOK-DATE-MM                 PIC 9(02).
003800         05  BOOK-DATE-DD                 PIC 9(02).
003900*
004000* REDEFINITION OF THE CREATION STAMP AS A CALENDAR DATE PIECE
004100* AND A TIME-OF-DAY PIECE FOR THE 24-HOUR ADVANCE-PAY TEST.
004200 01  BOOK-CREATED-TS-X REDEFINES BOOK-CREATED-TS.
004300         05  BOOK-CREATED-DATE            PIC 9(08).
004400         05  BOOK-CREATED-TIME            PIC 9(06).
004500*
004600* REDEFINITION OF THE BUNDLE-LOCK STAMP, SAME SHAPE AS ABOVE -
004700* USED BY PREPAY-BUNDLE-LOCK.COB WHEN IT REPORTS LOCK DATE.
004800 01  BOOK-LOCKED-TS-X REDEFINES BOOK-BUNDLE-LOCKED-TS.
004900         05  BOOK-LOCKED-DATE             PIC 9(08).
005000         05  BOOK-LOCKED-TIME             PIC 9(06).
