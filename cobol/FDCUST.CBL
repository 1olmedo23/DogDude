000100* ----------------------------------------------------------------
000200* FDCUST.CBL
000300* RECORD LAYOUT FOR THE CUSTOMER / EVALUATION MASTER.
000400* FIXED LENGTH 120, LINE SEQUENTIAL.  NO SEARCH TABLE IS KEPT -
000500* EACH CALLER OPENS THIS FILE AND SCANS IT SEQUENTIALLY BY EMAIL
000600* FOR THE ONE RECORD IT NEEDS (SEE MARK-INVOICE-PAID, EMERGENCY-
000700* INTAKE).
000800* ----------------------------------------------------------------
000900 FD  CUSTOMER-FILE
001000         LABEL RECORDS ARE STANDARD
001100         RECORD CONTAINS 120 CHARACTERS.
001200 01  CUSTOMER-RECORD.
001300         05  CUST-EMAIL                   PIC X(40).
001400         05  CUST-CLIENT-NAME             PIC X(30).
001500         05  CUST-DOG-NAME                PIC X(20).
001600         05  CUST-APPROVED-FLAG           PIC X.
001700             88  CUST-IS-APPROVED         VALUE "Y".
001800         05  CUST-ENABLED-FLAG            PIC X.
001900             88  CUST-IS-ENABLED          VALUE "Y".
002000         05  FILLER                       PIC X(28).
