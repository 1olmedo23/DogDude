000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  invoicing-menu.
000300 AUTHOR.      R H MACINTYRE.
000400 INSTALLATION. PAWS AND CLAWS BOARDING KENNELS - DATA PROCESSING.
000500 DATE-WRITTEN. 11/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - EDP DEPARTMENT USE ONLY.
000800*
000900* ---------------------------------------------------------------
001000*   AREA MENU FOR THE WEEKLY INVOICING SIDE OF THE JOB STREAM.
001100*   RECEIVES THE LEAF CODE FROM daycare-batch-control AND CALLS
001200*   THE WORKER PROGRAM THAT OWNS IT.
001300*
001400*   CHANGE LOG
001500*   ----------
001600*   11/14/87  RHM  KCR-0045  ORIGINAL PROGRAM - SINGLE LEAF FOR
001700*                            THE WEEKLY INVOICE REPORT.
001800*   03/02/91  DCO  KCR-0132  ADDED THE MARK-INVOICE-PAID LEAF
001900*                            WHEN LOCKBOX POSTING WENT LIVE.
002000*   09/19/93  JPT  KCR-0206  ADDED THE PREPAY-BUNDLE-LOCK LEAF
002100*                            FOR THE TEN-VISIT PACKAGE PROGRAM.
002200*   08/21/98  SGK  KCR-0311  Y2K REMEDIATION - NO DATE FIELDS
002300*                            LIVE IN THIS PROGRAM, REVIEWED AND
002400*                            SIGNED OFF WITH NO CODE CHANGE.
002500*   02/11/02  DCO  KCR-0356  ADDED LEAF-ATTEMPT COUNTER FOR THE
002600*                            OPERATIONS RUN-STATISTICS REPORT.
002700*   05/19/03  MPF  KCR-0373  DROPPED THE LINKAGE SECTION - THIS
002800*                            SHOP DOES NOT PASS DATA ON CALL.  THE
002900*                            MENU NOW READS ITS OWN LEAF CARD OFF
003000*                            SYSIN AND RECASTS DISPATCH AS A
003100*                            PERFORM...THRU RANGE.
003200* ---------------------------------------------------------------
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700         C01 IS TOP-OF-FORM.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*
004200     COPY "wsparm01.cbl".
004300*
004400 01  WIVM-LEAF-ATTEMPT-CTR         PIC 9(04)  COMP.
004500 01  WIVM-BAD-LEAF-SW              PIC X.
004600         88  WIVM-BAD-LEAF-CODE        VALUE "Y".
004700*
004800 01  WIVM-MENU-TITLE.
004900         05  WIVM-TITLE-AREA           PIC X(20)
005000                        VALUE "INVOICING".
005100         05  FILLER                    PIC X(40) VALUE SPACES.
005200 01  WIVM-MENU-TITLE-R REDEFINES WIVM-MENU-TITLE.
005300         05  WIVM-TITLE-LINE           PIC X(60).
005400 01  WIVM-MENU-TITLE-CHOP REDEFINES WIVM-MENU-TITLE.
005500         05  WIVM-TITLE-SHORT          PIC X(20).
005600         05  FILLER                    PIC X(40).
005700*
005800*     REDEFINITION FOR THE TWO-LINE RUN-LOG HEADER, OPS WANTS
005900*     THE TITLE SPLIT ACROSS PRINT BARRIER AT COLUMN 30.
006000 01  WIVM-MENU-TITLE-HALVES REDEFINES WIVM-MENU-TITLE.
006100         05  WIVM-TITLE-HALF-1         PIC X(30).
006200         05  WIVM-TITLE-HALF-2         PIC X(30).
006300*
006400 PROCEDURE DIVISION.
006500*
006600 000100-MENU-CONTROL.
006700*
006800         MOVE "N" TO WIVM-BAD-LEAF-SW.
006900         MOVE ZERO TO WIVM-LEAF-ATTEMPT-CTR.
007000         ACCEPT WCTL-LEAF-CODE.
007100         ADD 1 TO WIVM-LEAF-ATTEMPT-CTR.
007200         DISPLAY "INVOICING-MENU - " WIVM-TITLE-LINE.
007300         PERFORM 000200-DISPATCH-TO-LEAF
007400             THRU 000250-DISPATCH-TO-LEAF-EXIT.
007500         IF WIVM-BAD-LEAF-CODE
007600             DISPLAY "INVOICING-MENU - INVALID LEAF CODE"
007700             DISPLAY "  1=WEEKLY RPT  2=MARK PAID  3=PREPAY".
007800         GOBACK.
007900*
008000 000200-DISPATCH-TO-LEAF.
008100*
008200         IF WCTL-LEAF-IS-WEEKLY-REPORT
008300             CALL "weekly-invoice-report"
008400             GO TO 000250-DISPATCH-TO-LEAF-EXIT.
008500         IF WCTL-LEAF-IS-MARK-PAID
008600             CALL "mark-invoice-paid"
008700             GO TO 000250-DISPATCH-TO-LEAF-EXIT.
008800         IF WCTL-LEAF-IS-PREPAY-LOCK
008900             CALL "prepay-bundle-lock"
009000             GO TO 000250-DISPATCH-TO-LEAF-EXIT.
009100         MOVE "Y" TO WIVM-BAD-LEAF-SW.
009200 000250-DISPATCH-TO-LEAF-EXIT.
009300         EXIT.
