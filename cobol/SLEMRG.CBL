000100* ----------------------------------------------------------------
000200* SLEMRG.CBL
000300* FILE-CONTROL ENTRY FOR THE EMERGENCY-ALLOCATION AUDIT LOG.
000400* ----------------------------------------------------------------
000500 SELECT EMERGENCY-FILE ASSIGN TO "EMERGENCY"
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WK-EMRG-FILE-STATUS.
