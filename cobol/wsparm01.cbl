000100* wsparm01.cbl
000200*
000300* ----------------------------------------------------------------
000400*    ROUTING CODES PASSED DOWN THE CALL CHAIN FROM
000500*    daycare-batch-control THROUGH THE AREA MENUS TO THE LEAF
000600*    WORKER PROGRAM.  EACH LEAF PROGRAM PROMPTS FOR ITS OWN
000700*    DETAIL PARAMETERS (EMAIL, DATE, WEEK-START, AND SO ON) ONCE
000800*    IT HAS BEEN CALLED - ONLY THE ROUTING ITSELF RIDES IN THIS
000900*    COPYBOOK.
001000* ----------------------------------------------------------------
001100*
001200 01  WCTL-AREA-CODE                PIC X.
001300         88  WCTL-AREA-IS-BOOKING-CAP  VALUE "1".
001400         88  WCTL-AREA-IS-INVOICING    VALUE "2".
001500 01  WCTL-LEAF-CODE                PIC X.
001600         88  WCTL-LEAF-IS-BOOKING-INTAKE      VALUE "1".
001700         88  WCTL-LEAF-IS-EMERGENCY-INTAKE    VALUE "2".
001800         88  WCTL-LEAF-IS-WEEKLY-REPORT       VALUE "1".
001900         88  WCTL-LEAF-IS-MARK-PAID           VALUE "2".
002000         88  WCTL-LEAF-IS-PREPAY-LOCK         VALUE "3".
