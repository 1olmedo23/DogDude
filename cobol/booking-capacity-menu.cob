000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  booking-capacity-menu.
000300 AUTHOR.      R H MACINTYRE.
000400 INSTALLATION. PAWS AND CLAWS BOARDING KENNELS - DATA PROCESSING.
000500 DATE-WRITTEN. 01/06/1986.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - EDP DEPARTMENT USE ONLY.
000800*
000900* ---------------------------------------------------------------
001000*   AREA MENU FOR THE BOOKING/CAPACITY SIDE OF THE JOB STREAM.
001100*   RECEIVES THE LEAF CODE FROM daycare-batch-control AND CALLS
001200*   THE WORKER PROGRAM THAT OWNS IT.  ADD NEW LEAVES HERE, NOT
001300*   IN THE TOP CONTROL PROGRAM.
001400*
001500*   CHANGE LOG
001600*   ----------
001700*   01/06/86  RHM  KCR-0002  ORIGINAL PROGRAM - SINGLE LEAF FOR
001800*                            ORDINARY BOOKING INTAKE ONLY.
001900*   06/30/89  RHM  KCR-0071  ADDED THE EMERGENCY-INTAKE LEAF SO
002000*                            THE FRONT DESK CAN OVERRIDE CAPACITY.
002100*   04/02/90  DCO  KCR-0119  EDITED LEAF DISPATCH SO AN INVALID
002200*                            LEAF CODE NO LONGER ABENDS THE STEP.
002300*   08/21/98  SGK  KCR-0310  Y2K REMEDIATION - NO DATE FIELDS
002400*                            LIVE IN THIS PROGRAM, REVIEWED AND
002500*                            SIGNED OFF WITH NO CODE CHANGE.
002600*   02/11/02  DCO  KCR-0355  ADDED LEAF-ATTEMPT COUNTER FOR THE
002700*                            OPERATIONS RUN-STATISTICS REPORT.
002800*   05/19/03  MPF  KCR-0372  DROPPED THE LINKAGE SECTION - THIS
002900*                            SHOP DOES NOT PASS DATA ON CALL.  THE
003000*                            MENU NOW READS ITS OWN LEAF CARD OFF
003100*                            SYSIN AND RECASTS DISPATCH AS A
003200*                            PERFORM...THRU RANGE.
003300* ---------------------------------------------------------------
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800         C01 IS TOP-OF-FORM.
003900*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300     COPY "wsparm01.cbl".
004400*
004500 01  WBCM-LEAF-ATTEMPT-CTR         PIC 9(04)  COMP.
004600 01  WBCM-BAD-LEAF-SW              PIC X.
004700         88  WBCM-BAD-LEAF-CODE        VALUE "Y".
004800*
004900*     MENU TITLE LINE, HELD TWO WAYS FOR THE RUN LOG HEADER.
005000 01  WBCM-MENU-TITLE.
005100         05  WBCM-TITLE-AREA           PIC X(20)
005200                        VALUE "BOOKING/CAPACITY".
005300         05  FILLER                    PIC X(40) VALUE SPACES.
005400 01  WBCM-MENU-TITLE-R REDEFINES WBCM-MENU-TITLE.
005500         05  WBCM-TITLE-LINE           PIC X(60).
005600 01  WBCM-MENU-TITLE-CHOP REDEFINES WBCM-MENU-TITLE.
005700         05  WBCM-TITLE-SHORT          PIC X(20).
005800         05  FILLER                    PIC X(40).
005900*
006000*     REDEFINITION FOR THE TWO-LINE RUN-LOG HEADER, OPS WANTS
006100*     THE TITLE SPLIT ACROSS PRINT BARRIER AT COLUMN 30.
006200 01  WBCM-MENU-TITLE-HALVES REDEFINES WBCM-MENU-TITLE.
006300         05  WBCM-TITLE-HALF-1         PIC X(30).
006400         05  WBCM-TITLE-HALF-2         PIC X(30).
006500*
006600 PROCEDURE DIVISION.
006700*
006800 000100-MENU-CONTROL.
006900*
007000         MOVE "N" TO WBCM-BAD-LEAF-SW.
007100         MOVE ZERO TO WBCM-LEAF-ATTEMPT-CTR.
007200         ACCEPT WCTL-LEAF-CODE.
007300         ADD 1 TO WBCM-LEAF-ATTEMPT-CTR.
007400         DISPLAY "BOOKING-CAPACITY-MENU - " WBCM-TITLE-LINE.
007500         PERFORM 000200-DISPATCH-TO-LEAF
007600             THRU 000250-DISPATCH-TO-LEAF-EXIT.
007700         IF WBCM-BAD-LEAF-CODE
007800             DISPLAY "BOOKING-CAPACITY-MENU - INVALID LEAF CODE,"
007900             DISPLAY "  EXPECTED 1 (BOOKING) OR 2 (EMERGENCY)".
008000         GOBACK.
008100*
008200 000200-DISPATCH-TO-LEAF.
008300*
008400         IF WCTL-LEAF-IS-BOOKING-INTAKE
008500             CALL "booking-intake"
008600             GO TO 000250-DISPATCH-TO-LEAF-EXIT.
008700         IF WCTL-LEAF-IS-EMERGENCY-INTAKE
008800             CALL "emergency-intake"
008900             GO TO 000250-DISPATCH-TO-LEAF-EXIT.
009000         MOVE "Y" TO WBCM-BAD-LEAF-SW.
009100 000250-DISPATCH-TO-LEAF-EXIT.
009200         EXIT.
