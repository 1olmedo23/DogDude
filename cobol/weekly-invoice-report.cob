000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  weekly-invoice-report.
000300 AUTHOR.      R H MACINTYRE.
000400 INSTALLATION. PAWS AND CLAWS BOARDING KENNELS - DATA PROCESSING.
000500 DATE-WRITTEN. 11/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - EDP DEPARTMENT USE ONLY.
000800*
000900* ---------------------------------------------------------------
001000*   WEEKLY INVOICE REPORT.  TWO SORT STEPS - THE FIRST GROUPS
001100*   THE WEEK'S NON-CANCELED BOOKINGS BY CUSTOMER EMAIL SO THE
001200*   PER-CUSTOMER TOTAL CAN BE ACCUMULATED ON A CONTROL BREAK,
001300*   THE SECOND PUTS THE RESULTING CUSTOMER ROWS INTO NAME ORDER
001400*   FOR PRINTING.  AN EXISTING INVOICE FOR THE WEEK WINS OVER
001500*   THE LIVE TOTAL - ONCE BILLING HAS PRICED AND POSTED A WEEK
001600*   WE NEVER SECOND-GUESS THE STORED AMOUNT.
001700*
001800*   CHANGE LOG
001900*   ----------
002000*   11/14/87  RHM  KCR-0046  ORIGINAL PROGRAM - SINGLE SORT BY
002100*                            EMAIL, PRINTED IN THAT ORDER.
002200*   07/02/89  RHM  KCR-0073  ADDED THE SECOND SORT SO CUSTOMERS
002300*                            PRINT IN NAME ORDER, PER THE OWNER'S
002400*                            REQUEST FOR AN ALPHABETICAL REPORT.
002500*   04/02/90  DCO  KCR-0122  FALLBACK NAME/DOG WHEN THE CUSTOMER
002600*                            MASTER HAS NO MATCHING RECORD.
002700*   09/19/93  JPT  KCR-0209  STOPPED RE-PRICING A WEEK THAT
002800*                            ALREADY HAS A POSTED INVOICE - THE
002900*                            STORED AMOUNT NOW WINS OUTRIGHT.
003000*   01/08/96  LAV  KCR-0264  DEFAULT WEEK-START COMPUTED AS THE
003100*                            LAST COMPLETE MONDAY-SUNDAY WEEK
003200*                            WHEN THE OPERATOR LEAVES THE PARM
003300*                            CARD'S WEEK FIELD AT ZERO.
003400*   08/21/98  SGK  KCR-0314  Y2K REMEDIATION - ALL WEEK-BOUNDARY
003500*                            DATES CARRY A FULL 4-DIGIT YEAR.
003600*   02/11/02  DCO  KCR-0359  CASE-INSENSITIVE NAME SORT - TWO
003700*                            CUSTOMERS NAMED "Smith"/"smith"
003800*                            WERE PRINTING OUT OF ORDER.
003900*   05/19/03  MPF  KCR-0378  RECAST THE THREE MAIN STEPS AS
004000*                            PERFORM...THRU RANGES, PER THE EDP
004100*                            STANDARDS COMMITTEE'S NEW CODING
004200*                            GUIDELINE.
004300* ---------------------------------------------------------------
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800         C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300     COPY "SLBOOK.CBL".
005400     COPY "SLCUST.CBL".
005500     COPY "SLINVC.CBL".
005600*
005700         SELECT INVRPT-FILE ASSIGN TO "INVRPT"
005800             ORGANIZATION IS LINE SEQUENTIAL.
005900         SELECT BOOK-WORK-FILE ASSIGN TO "bookwork.tmp".
006000         SELECT BOOK-SORT-FILE ASSIGN TO "booksort.tmp".
006100         SELECT CUSTROW-FILE ASSIGN TO "custrow.tmp".
006200         SELECT NAME-SORT-FILE ASSIGN TO "namesort.tmp".
006300         SELECT RPT-WORK-FILE ASSIGN TO "rptwork.tmp".
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800     COPY "FDBOOK.CBL".
006900     COPY "FDCUST.CBL".
007000     COPY "FDINVC.CBL".
007100*
007200 FD  INVRPT-FILE
007300         LABEL RECORDS ARE OMITTED.
007400 01  INVRPT-RECORD                 PIC X(132).
007500*
007600*     ONE QUALIFYING BOOKING, ALREADY PRICED, SORTED BY EMAIL.
007700 FD  BOOK-WORK-FILE
007800         LABEL RECORDS ARE STANDARD.
007900 01  BOOK-WORK-RECORD.
008000         05  BWK-EMAIL                 PIC X(40).
008100         05  BWK-AMOUNT                PIC S9(07)V99.
008200*
008300 SD  BOOK-SORT-FILE.
008400 01  BOOK-SORT-RECORD.
008500         05  BSRT-EMAIL                PIC X(40).
008600         05  BSRT-AMOUNT               PIC S9(07)V99.
008700*
008800*     ONE ROW PER CUSTOMER - LIVE TOTAL, NAME/DOG LOOKUP AND
008900*     ANY EXISTING-INVOICE OVERRIDE, BEFORE THE NAME SORT.
009000 FD  CUSTROW-FILE
009100         LABEL RECORDS ARE STANDARD.
009200 01  CUSTROW-RECORD.
009300         05  CR-EMAIL                  PIC X(40).
009400         05  CR-NAME                   PIC X(30).
009500         05  CR-NAME-UPPER             PIC X(30).
009600         05  CR-DOG                    PIC X(20).
009700         05  CR-LIVE-TOTAL             PIC S9(09)V99.
009800         05  CR-INV-FOUND-FLAG         PIC X.
009900             88  CR-INVOICE-WAS-FOUND  VALUE "Y".
010000         05  CR-INV-AMOUNT             PIC S9(09)V99.
010100         05  CR-INV-PAID-FLAG          PIC X.
010200             88  CR-INVOICE-IS-PAID    VALUE "Y".
010300*
010400 SD  NAME-SORT-FILE.
010500 01  NAME-SORT-RECORD.
010600         05  NSRT-EMAIL                PIC X(40).
010700         05  NSRT-NAME                 PIC X(30).
010800         05  NSRT-NAME-UPPER           PIC X(30).
010900         05  NSRT-DOG                  PIC X(20).
011000         05  NSRT-LIVE-TOTAL           PIC S9(09)V99.
011100         05  NSRT-INV-FOUND-FLAG       PIC X.
011200         05  NSRT-INV-AMOUNT           PIC S9(09)V99.
011300         05  NSRT-INV-PAID-FLAG        PIC X.
011400*
011500 FD  RPT-WORK-FILE
011600         LABEL RECORDS ARE STANDARD.
011700 01  RPT-WORK-RECORD.
011800         05  RWK-EMAIL                 PIC X(40).
011900         05  RWK-NAME                  PIC X(30).
012000         05  RWK-NAME-UPPER            PIC X(30).
012100         05  RWK-DOG                   PIC X(20).
012200         05  RWK-LIVE-TOTAL            PIC S9(09)V99.
012300         05  RWK-INV-FOUND-FLAG        PIC X.
012400             88  RWK-INVOICE-WAS-FOUND VALUE "Y".
012500         05  RWK-INV-AMOUNT            PIC S9(09)V99.
012600         05  RWK-INV-PAID-FLAG         PIC X.
012700             88  RWK-INVOICE-IS-PAID   VALUE "Y".
012800*
012900 WORKING-STORAGE SECTION.
013000*
013100     COPY "wsclock01.cbl".
013200     COPY "wsprice01.cbl".
013300*
013400 01  WK-BOOK-FILE-STATUS           PIC XX.
013500 01  WK-CUST-FILE-STATUS           PIC XX.
013600 01  WK-INVC-FILE-STATUS           PIC XX.
013700*
013800 01  WIR-TODAY-DATE                 PIC 9(08).
013900 01  WIR-WEEK-START-PARM            PIC 9(08).
014000 01  WIR-WEEK-START                 PIC 9(08).
014100 01  WIR-WEEK-END                   PIC 9(08).
014200*
014300 01  WIR-EOF-SW                     PIC X.
014400         88  WIR-END-OF-BOOK-WORK       VALUE "Y".
014500 01  WIR-RPT-EOF-SW                 PIC X.
014600         88  WIR-END-OF-RPT-WORK        VALUE "Y".
014700 01  WIR-BREAK-EMAIL                PIC X(40).
014800 01  WIR-BREAK-TOTAL                PIC S9(09)V99.
014900 01  WIR-FIRST-GROUP-SW             PIC X.
015000         88  WIR-THIS-IS-FIRST-GROUP    VALUE "Y".
015100*
015200 01  WIR-CUST-EOF-SW                PIC X.
015300         88  WIR-END-OF-CUSTOMERS       VALUE "Y".
015400 01  WIR-CUST-FOUND-SW              PIC X.
015500         88  WIR-CUST-WAS-FOUND         VALUE "Y".
015600 01  WIR-INVC-EOF-SW                PIC X.
015700         88  WIR-END-OF-INVOICES        VALUE "Y".
015800 01  WIR-INVC-FOUND-SW              PIC X.
015900         88  WIR-INVC-WAS-FOUND         VALUE "Y".
016000*
016100 01  WIR-PAGE-NUMBER                PIC 9(04)  COMP VALUE ZERO.
016200 01  WIR-PRINTED-LINES              PIC 9(02)  COMP VALUE ZERO.
016300         88  WIR-PAGE-IS-FULL           VALUE 45 THRU 99.
016400 01  WIR-CUSTOMER-COUNT             PIC 9(05)  COMP VALUE ZERO.
016500 01  WIR-GRAND-TOTAL                PIC S9(10)V99   VALUE ZERO.
016600*
016700 01  WIR-TITLE-LINE.
016800         05  FILLER                     PIC X(40) VALUE SPACES.
016900         05  FILLER                     PIC X(26)
017000                 VALUE "WEEKLY INVOICE REPORT".
017100         05  FILLER                     PIC X(06) VALUE "PAGE: ".
017200         05  WIR-TITLE-PAGE             PIC ZZZ9.
017300         05  FILLER                     PIC X(56) VALUE SPACES.
017400*
017500 01  WIR-WEEK-LINE.
017600         05  FILLER               PIC X(18) VALUE "BILLED WEEK: ".
017700         05  WIR-WL-START               PIC 9(08).
017800         05  FILLER                     PIC X(04) VALUE " TO ".
017900         05  WIR-WL-END                 PIC 9(08).
018000         05  FILLER                     PIC X(92) VALUE SPACES.
018100*
018200 01  WIR-COLUMN-HEADS.
018300         05  FILLER               PIC X(29) VALUE "CUSTOMER NAME".
018400         05  FILLER                     PIC X(41) VALUE "EMAIL".
018500         05  FILLER                     PIC X(21) VALUE "DOG".
018600         05  FILLER                     PIC X(12) VALUE "AMOUNT".
018700         05  FILLER                     PIC X(04) VALUE "PAID".
018800         05  FILLER                     PIC X(24) VALUE SPACES.
018900*
019000 01  WIR-DETAIL-LINE.
019100         05  WIR-DT-NAME                PIC X(30).
019200         05  FILLER                     PIC X(01) VALUE SPACES.
019300         05  WIR-DT-EMAIL               PIC X(40).
019400         05  FILLER                     PIC X(01) VALUE SPACES.
019500         05  WIR-DT-DOG                 PIC X(20).
019600         05  FILLER                     PIC X(01) VALUE SPACES.
019700         05  WIR-DT-AMOUNT              PIC ZZZ,ZZ9.99.
019800         05  FILLER                     PIC X(01) VALUE SPACES.
019900         05  WIR-DT-PAID                PIC X(04).
020000         05  FILLER                     PIC X(23) VALUE SPACES.
020100*
020200 01  WIR-FOOTER-LINE.
020300         05  FILLER                     PIC X(20)
020400                 VALUE "CUSTOMERS BILLED: ".
020500         05  WIR-FT-COUNT               PIC ZZ,ZZ9.
020600         05  FILLER                     PIC X(08) VALUE SPACES.
020700         05  FILLER               PIC X(13) VALUE "GRAND TOTAL: ".
020800         05  WIR-FT-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.
020900         05  FILLER                     PIC X(63) VALUE SPACES.
021000*
021100 PROCEDURE DIVISION.
021200*
021300 000100-MAIN-CONTROL.
021400*
021500         PERFORM 000200-ESTABLISH-REPORT-WEEK
021600             THRU 000250-ESTABLISH-REPORT-WEEK-EXIT.
021700         SORT BOOK-SORT-FILE ON ASCENDING KEY BSRT-EMAIL
021800             INPUT PROCEDURE IS 100000-RELEASE-QUALIFYING-BOOKINGS
021900             GIVING BOOK-WORK-FILE.
022000         PERFORM 200000-BUILD-CUSTOMER-ROWS
022100             THRU 200050-BUILD-CUSTOMER-ROWS-EXIT.
022200         SORT NAME-SORT-FILE ON ASCENDING KEY NSRT-NAME-UPPER
022300             USING CUSTROW-FILE
022400             GIVING RPT-WORK-FILE.
022500         PERFORM 300000-PRINT-REPORT
022600             THRU 300050-PRINT-REPORT-EXIT.
022700         GOBACK.
022800*
022900 000200-ESTABLISH-REPORT-WEEK.
023000*
023100         ACCEPT WIR-TODAY-DATE.
023200         ACCEPT WIR-WEEK-START-PARM.
023300         IF WIR-WEEK-START-PARM NOT = ZERO
023400             MOVE WIR-WEEK-START-PARM TO WIR-WEEK-START
023500         ELSE
023600             MOVE WIR-TODAY-DATE TO WCLK-CALC-DATE
023700             PERFORM CALC-MONDAY-OF-WEEK
023800             MOVE 7 TO WCLK-DAYS-TO-MOVE
023900             PERFORM SUBTRACT-DAYS-FROM-CALC-DATE
024000             MOVE WCLK-CALC-DATE TO WIR-WEEK-START.
024100         MOVE WIR-WEEK-START TO WCLK-CALC-DATE.
024200         MOVE 6 TO WCLK-DAYS-TO-MOVE.
024300         PERFORM ADD-DAYS-TO-CALC-DATE.
024400         MOVE WCLK-CALC-DATE TO WIR-WEEK-END.
024500 000250-ESTABLISH-REPORT-WEEK-EXIT.
024600         EXIT.
024700*
024800* ------------------- SORT 1 INPUT PROCEDURE --------------------
024900*
025000 100000-RELEASE-QUALIFYING-BOOKINGS.
025100*
025200         MOVE "N" TO WIR-EOF-SW.
025300         OPEN INPUT BOOKING-FILE.
025400         PERFORM 100100-READ-NEXT-BOOKING.
025500         PERFORM 100200-RELEASE-ONE-BOOKING
025600             UNTIL WIR-END-OF-BOOK-WORK.
025700         CLOSE BOOKING-FILE.
025800*
025900 100100-READ-NEXT-BOOKING.
026000         READ BOOKING-FILE
026100             AT END MOVE "Y" TO WIR-EOF-SW.
026200*
026300 100200-RELEASE-ONE-BOOKING.
026400*
026500         IF BOOK-DATE NOT < WIR-WEEK-START AND
026600                 BOOK-DATE NOT > WIR-WEEK-END AND
026700                 NOT BOOK-IS-CANCELED AND
026800                 BOOK-CUST-EMAIL NOT = SPACES
026900             MOVE BOOK-SERVICE-TYPE TO WPRC-RAW-LABEL
027000             MOVE "N" TO WPRC-TIER-APPLIES-SW
027100             PERFORM QUOTE-SERVICE-PRICE
027200             MOVE BOOK-CUST-EMAIL TO BSRT-EMAIL
027300             MOVE WPRC-QUOTED-RATE TO BSRT-AMOUNT
027400             RELEASE BOOK-SORT-RECORD.
027500         PERFORM 100100-READ-NEXT-BOOKING.
027600*
027700* ------------ CONTROL BREAK INTO CUSTOMER ROWS -----------------
027800*
027900 200000-BUILD-CUSTOMER-ROWS.
028000*
028100         MOVE "N" TO WIR-EOF-SW.
028200         MOVE "Y" TO WIR-FIRST-GROUP-SW.
028300         MOVE ZERO TO WIR-BREAK-TOTAL.
028400         OPEN INPUT BOOK-WORK-FILE.
028500         OPEN OUTPUT CUSTROW-FILE.
028600         PERFORM 200100-READ-NEXT-BOOK-WORK.
028700         PERFORM 200200-PROCESS-ONE-BOOK-WORK
028800             UNTIL WIR-END-OF-BOOK-WORK.
028900         IF NOT WIR-THIS-IS-FIRST-GROUP
029000             PERFORM 200500-WRITE-CUSTOMER-ROW.
029100         CLOSE BOOK-WORK-FILE.
029200         CLOSE CUSTROW-FILE.
029300 200050-BUILD-CUSTOMER-ROWS-EXIT.
029400         EXIT.
029500*
029600 200100-READ-NEXT-BOOK-WORK.
029700         READ BOOK-WORK-FILE
029800             AT END MOVE "Y" TO WIR-EOF-SW.
029900*
030000 200200-PROCESS-ONE-BOOK-WORK.
030100*
030200         IF WIR-THIS-IS-FIRST-GROUP
030300             MOVE "N" TO WIR-FIRST-GROUP-SW
030400             MOVE BWK-EMAIL TO WIR-BREAK-EMAIL
030500         ELSE
030600             IF BWK-EMAIL NOT = WIR-BREAK-EMAIL
030700                 PERFORM 200500-WRITE-CUSTOMER-ROW
030800                 MOVE ZERO TO WIR-BREAK-TOTAL
030900                 MOVE BWK-EMAIL TO WIR-BREAK-EMAIL.
031000         ADD BWK-AMOUNT TO WIR-BREAK-TOTAL.
031100         PERFORM 200100-READ-NEXT-BOOK-WORK.
031200*
031300 200500-WRITE-CUSTOMER-ROW.
031400*
031500         MOVE SPACES TO CUSTROW-RECORD.
031600         MOVE WIR-BREAK-EMAIL TO CR-EMAIL.
031700         MOVE WIR-BREAK-TOTAL TO CR-LIVE-TOTAL.
031800         PERFORM 200600-LOOKUP-CUSTOMER-NAME.
031900         PERFORM 200700-LOOKUP-EXISTING-INVOICE.
032000         WRITE CUSTROW-RECORD.
032100*
032200 200600-LOOKUP-CUSTOMER-NAME.
032300*
032400         MOVE "N" TO WIR-CUST-FOUND-SW.
032500         MOVE "N" TO WIR-CUST-EOF-SW.
032600         OPEN INPUT CUSTOMER-FILE.
032700         PERFORM 200610-READ-NEXT-CUSTOMER.
032800         PERFORM 200620-CHECK-ONE-CUSTOMER
032900             UNTIL WIR-END-OF-CUSTOMERS OR WIR-CUST-WAS-FOUND.
033000         CLOSE CUSTOMER-FILE.
033100         IF WIR-CUST-WAS-FOUND
033200             MOVE CUST-CLIENT-NAME TO CR-NAME
033300             MOVE CUST-DOG-NAME TO CR-DOG
033400         ELSE
033500             MOVE WIR-BREAK-EMAIL TO CR-NAME
033600             MOVE "N/A" TO CR-DOG.
033700         MOVE CR-NAME TO CR-NAME-UPPER.
033800         INSPECT CR-NAME-UPPER
033900             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
034000*
034100 200610-READ-NEXT-CUSTOMER.
034200         READ CUSTOMER-FILE
034300             AT END MOVE "Y" TO WIR-CUST-EOF-SW.
034400*
034500 200620-CHECK-ONE-CUSTOMER.
034600*
034700         IF CUST-EMAIL = WIR-BREAK-EMAIL
034800             MOVE "Y" TO WIR-CUST-FOUND-SW
034900         ELSE
035000             PERFORM 200610-READ-NEXT-CUSTOMER.
035100*
035200 200700-LOOKUP-EXISTING-INVOICE.
035300*
035400         MOVE "N" TO WIR-INVC-FOUND-SW.
035500         MOVE "N" TO WIR-INVC-EOF-SW.
035600         OPEN INPUT INVOICE-FILE.
035700         PERFORM 200710-READ-NEXT-INVOICE.
035800         PERFORM 200720-CHECK-ONE-INVOICE
035900             UNTIL WIR-END-OF-INVOICES OR WIR-INVC-WAS-FOUND.
036000         CLOSE INVOICE-FILE.
036100         IF WIR-INVC-WAS-FOUND
036200             MOVE "Y" TO CR-INV-FOUND-FLAG
036300             MOVE INV-AMOUNT TO CR-INV-AMOUNT
036400             MOVE INV-PAID-FLAG TO CR-INV-PAID-FLAG
036500         ELSE
036600             MOVE "N" TO CR-INV-FOUND-FLAG.
036700*
036800 200710-READ-NEXT-INVOICE.
036900         READ INVOICE-FILE
037000             AT END MOVE "Y" TO WIR-INVC-EOF-SW.
037100*
037200 200720-CHECK-ONE-INVOICE.
037300*
037400         IF INV-CUST-EMAIL = WIR-BREAK-EMAIL AND
037500                 INV-WEEK-START = WIR-WEEK-START
037600             MOVE "Y" TO WIR-INVC-FOUND-SW
037700         ELSE
037800             PERFORM 200710-READ-NEXT-INVOICE.
037900*
038000* ---------------------- PRINT THE REPORT ----------------------
038100*
038200 300000-PRINT-REPORT.
038300*
038400         MOVE "N" TO WIR-RPT-EOF-SW.
038500         MOVE ZERO TO WIR-CUSTOMER-COUNT.
038600         MOVE ZERO TO WIR-GRAND-TOTAL.
038700         OPEN INPUT RPT-WORK-FILE.
038800         OPEN OUTPUT INVRPT-FILE.
038900         PERFORM 300100-PRINT-HEADINGS.
039000         PERFORM 300200-READ-NEXT-RPT-WORK.
039100         PERFORM 300300-PRINT-ONE-DETAIL-LINE
039200             UNTIL WIR-END-OF-RPT-WORK.
039300         PERFORM 300400-PRINT-FOOTER.
039400         CLOSE RPT-WORK-FILE.
039500         CLOSE INVRPT-FILE.
039600 300050-PRINT-REPORT-EXIT.
039700         EXIT.
039800*
039900 300100-PRINT-HEADINGS.
040000*
040100         ADD 1 TO WIR-PAGE-NUMBER.
040200         MOVE WIR-PAGE-NUMBER TO WIR-TITLE-PAGE.
040300         WRITE INVRPT-RECORD FROM WIR-TITLE-LINE
040400             AFTER ADVANCING PAGE.
040500         MOVE WIR-WEEK-START TO WIR-WL-START.
040600         MOVE WIR-WEEK-END TO WIR-WL-END.
040700         WRITE INVRPT-RECORD FROM WIR-WEEK-LINE
040800             AFTER ADVANCING 2 LINES.
040900         WRITE INVRPT-RECORD FROM WIR-COLUMN-HEADS
041000             AFTER ADVANCING 2 LINES.
041100         MOVE ZERO TO WIR-PRINTED-LINES.
041200*
041300 300200-READ-NEXT-RPT-WORK.
041400         READ RPT-WORK-FILE
041500             AT END MOVE "Y" TO WIR-RPT-EOF-SW.
041600*
041700 300300-PRINT-ONE-DETAIL-LINE.
041800*
041900         IF WIR-PAGE-IS-FULL
042000             PERFORM 300100-PRINT-HEADINGS.
042100         MOVE RWK-NAME TO WIR-DT-NAME.
042200         MOVE RWK-EMAIL TO WIR-DT-EMAIL.
042300         MOVE RWK-DOG TO WIR-DT-DOG.
042400         IF RWK-INVOICE-WAS-FOUND
042500             MOVE RWK-INV-AMOUNT TO WIR-DT-AMOUNT
042600             IF RWK-INVOICE-IS-PAID
042700                 MOVE "PAID" TO WIR-DT-PAID
042800             ELSE
042900                 MOVE "OPEN" TO WIR-DT-PAID
043000             ADD RWK-INV-AMOUNT TO WIR-GRAND-TOTAL
043100         ELSE
043200             MOVE RWK-LIVE-TOTAL TO WIR-DT-AMOUNT
043300             MOVE "OPEN" TO WIR-DT-PAID
043400             ADD RWK-LIVE-TOTAL TO WIR-GRAND-TOTAL.
043500         WRITE INVRPT-RECORD FROM WIR-DETAIL-LINE
043600             AFTER ADVANCING 1 LINE.
043700         ADD 1 TO WIR-PRINTED-LINES.
043800         ADD 1 TO WIR-CUSTOMER-COUNT.
043900         PERFORM 300200-READ-NEXT-RPT-WORK.
044000*
044100 300400-PRINT-FOOTER.
044200*
044300         MOVE WIR-CUSTOMER-COUNT TO WIR-FT-COUNT.
044400         MOVE WIR-GRAND-TOTAL TO WIR-FT-TOTAL.
044500         WRITE INVRPT-RECORD FROM WIR-FOOTER-LINE
044600             AFTER ADVANCING 2 LINES.
044700*
044800* ---------- SHARED PROCEDURE LIBRARY COPYBOOKS ------------------
044900*
045000     COPY "PLPRICE.CBL".
045100     COPY "PLCLOCK.CBL".
