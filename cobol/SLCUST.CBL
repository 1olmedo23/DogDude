000100* ----------------------------------------------------------------
000200* SLCUST.CBL
000300* FILE-CONTROL ENTRY FOR THE CUSTOMER / EVALUATION MASTER.
000400* INPUT ONLY - MAINTAINED BY THE WEB ON-BOARDING SCREENS, NOT
000500* BY ANY PROGRAM IN THIS SUITE.
000600* ----------------------------------------------------------------
000700 SELECT CUSTOMER-FILE ASSIGN TO "CUSTOMERS"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WK-CUST-FILE-STATUS.
