000100* ----------------------------------------------------------------
000200* SLBOOK.CBL
000300* FILE-CONTROL ENTRY FOR THE BOOKING LEDGER (ONE LINE PER
000400* DOG PER SERVICE DAY).  COPIED INTO EVERY PROGRAM THAT READS
000500* OR REWRITES THE LEDGER.
000600* ----------------------------------------------------------------
000700 SELECT BOOKING-FILE ASSIGN TO "BOOKINGS"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WK-BOOK-FILE-STATUS.
