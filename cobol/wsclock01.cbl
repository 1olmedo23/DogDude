000100* wsclock01.cbl
000200*
000300* ----------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PLCLOCK.CBL
000500* ----------------------------------------------------------------
000600*    GREW OUT OF THE OLD wsdate.cbl DATE-ENTRY WORK AREA.  WHERE
000700*    wsdate.cbl HELD A SCREEN-PROMPT DATE AND A MONTH-NAME TABLE
000800*    FOR OPERATORS KEYING DATES AT A TERMINAL, THIS COPYBOOK
000900*    HOLDS THE FIELDS NEEDED TO STAMP "NOW" ON A BATCH RUN AND
001000*    TO DO THE CALENDAR ARITHMETIC (MONDAY-OF-WEEK, HOUR
001100*    COUNTDOWNS) THE BOOKING AND BILLING RUNS NEED.  NO TERMINAL
001200*    I/O HAPPENS HERE.
001300* ----------------------------------------------------------------
001400*
001500 01  WCLK-NOW-DATE                 PIC 9(08).
001600 01  WCLK-NOW-TIME-REG             PIC 9(08).
001700 01  FILLER REDEFINES WCLK-NOW-TIME-REG.
001800         05  WCLK-NOW-TIME             PIC 9(06).
001900         05  FILLER                    PIC 9(02).
002000 01  WCLK-NOW-TS                   PIC 9(14).
002100 01  FILLER REDEFINES WCLK-NOW-TS.
002200         05  WCLK-NOW-TS-DATE          PIC 9(08).
002300         05  WCLK-NOW-TS-TIME          PIC 9(06).
002400*
002500*     ----- DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR, JAN=0) -------
002600*     REPLACES THE OLD GDTV-MATRIX MONTH-NAME TABLE - USED BY
002700*     CONVERT-DATE-TO-SERIAL AND THE ADD/SUBTRACT-ONE-DAY CARRY.
002800 01  WCLK-CUM-DAYS-TABLE.
002900         05  FILLER                    PIC 9(03) VALUE 000.
003000         05  FILLER                    PIC 9(03) VALUE 031.
003100         05  FILLER                    PIC 9(03) VALUE 059.
003200         05  FILLER                    PIC 9(03) VALUE 090.
003300         05  FILLER                    PIC 9(03) VALUE 120.
003400         05  FILLER                    PIC 9(03) VALUE 151.
003500         05  FILLER                    PIC 9(03) VALUE 181.
003600         05  FILLER                    PIC 9(03) VALUE 212.
003700         05  FILLER                    PIC 9(03) VALUE 243.
003800         05  FILLER                    PIC 9(03) VALUE 273.
003900         05  FILLER                    PIC 9(03) VALUE 304.
004000         05  FILLER                    PIC 9(03) VALUE 334.
004100 01  WCLK-CUM-DAYS-R REDEFINES WCLK-CUM-DAYS-TABLE.
004200         05  WCLK-CUM-DAYS  OCCURS 12 TIMES
004300                            INDEXED BY WCLK-CDX  PIC 9(03).
004400*
004500 01  WCLK-DAYS-IN-MONTH-TABLE.
004600         05  FILLER                    PIC 9(02) VALUE 31.
004700         05  FILLER                    PIC 9(02) VALUE 28.
004800         05  FILLER                    PIC 9(02) VALUE 31.
004900         05  FILLER                    PIC 9(02) VALUE 30.
005000         05  FILLER                    PIC 9(02) VALUE 31.
005100         05  FILLER                    PIC 9(02) VALUE 30.
005200         05  FILLER                    PIC 9(02) VALUE 31.
005300         05  FILLER                    PIC 9(02) VALUE 31.
005400         05  FILLER                    PIC 9(02) VALUE 30.
005500         05  FILLER                    PIC 9(02) VALUE 31.
005600         05  FILLER                    PIC 9(02) VALUE 30.
005700         05  FILLER                    PIC 9(02) VALUE 31.
005800 01  WCLK-DAYS-IN-MONTH-R REDEFINES WCLK-DAYS-IN-MONTH-TABLE.
005900         05  WCLK-DAYS-IN-MONTH  OCCURS 12 TIMES
006000                                 INDEXED BY WCLK-MDX  PIC 9(02).
006100*
006200*     ----- GENERAL CALENDAR WORK FIELDS ---------------------
006300 01  WCLK-CALC-DATE.
006400         05  WCLK-CALC-CCYY            PIC 9(04).
006500         05  WCLK-CALC-MM              PIC 9(02).
006600         05  WCLK-CALC-DD              PIC 9(02).
006700*
006800 01  WCLK-IS-LEAP-YEAR             PIC X.
006900         88  WCLK-LEAP-YEAR            VALUE "Y".
007000*
007100 01  WCLK-MAX-DAY-THIS-MONTH       PIC 9(02)  COMP.
007200 01  WCLK-DAYS-BACK-TO-MONDAY      PIC 9(02)  COMP.
007300 01  WCLK-DOW-CODE                 PIC 9      COMP.
007400*     88-LEVELS: 0=SUNDAY, 1=MONDAY, 2=TUESDAY ... 6=SATURDAY
007500         88  WCLK-DOW-IS-SUNDAY        VALUE 0.
007600         88  WCLK-DOW-IS-MONDAY        VALUE 1.
007700*
007800 01  WCLK-SERIAL-FROM              PIC S9(9)  COMP.
007900 01  WCLK-SERIAL-TO                PIC S9(9)  COMP.
008000 01  WCLK-SERIAL-WORK              PIC S9(9)  COMP.
008100 01  WCLK-PRIOR-YEARS              PIC S9(9)  COMP.
008200 01  WCLK-DIV-RESULT               PIC S9(9)  COMP.
008300 01  WCLK-YEARS-REM                PIC S9(4)  COMP.
008400 01  WCLK-DAYS-TO-MOVE             PIC 9(03)  COMP.
008500*
008600 01  WCLK-MINUTES-FROM             PIC S9(9)  COMP.
008700 01  WCLK-MINUTES-TO               PIC S9(9)  COMP.
008800 01  WCLK-MINUTES-DIFF             PIC S9(9)  COMP.
008900 01  WCLK-HOURS-DIFF               PIC S9(9)  COMP.
009000 01  WCLK-HHMM-HH                  PIC 9(02)  COMP.
009100 01  WCLK-HHMM-MM                  PIC 9(02)  COMP.
009200*
009300 01  WCLK-DAY-LOOP-CTR             PIC 9(03)  COMP.
009400*
009500*     ----- LINKAGE FOR CALC-HOURS-BETWEEN --------------------
009600 01  WCLK-FROM-DATE                PIC 9(08).
009700 01  WCLK-FROM-HHMM                PIC 9(04).
009800 01  WCLK-TO-DATE                  PIC 9(08).
009900 01  WCLK-TO-HHMM                  PIC 9(04).
