000100* ----------------------------------------------------------------
000200* SLWKST.CBL
000300* FILE-CONTROL ENTRY FOR THE WEEKLY BILLING STATUS FILE -
000400* ONE ROW PER CUSTOMER PER WEEK RECORDING PREPAY-BUNDLE LOCK
000500* AND WEEK-PAID STATE.  UNIQUE ON WBS-CUST-EMAIL/WBS-WEEK-START.
000600* ----------------------------------------------------------------
000700 SELECT WEEKSTAT-FILE ASSIGN TO "WEEKSTAT"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WK-WKST-FILE-STATUS.
