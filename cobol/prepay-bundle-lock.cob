000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  prepay-bundle-lock.
000300 AUTHOR.      R H MACINTYRE.
000400 INSTALLATION. PAWS AND CLAWS BOARDING KENNELS - DATA PROCESSING.
000500 DATE-WRITTEN. 11/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - EDP DEPARTMENT USE ONLY.
000800*
000900* ---------------------------------------------------------------
001000*   LOCKS ONE CUSTOMER'S WEEK OF DAYCARE BOOKINGS INTO A PREPAY
001100*   BUNDLE.  ONLY BOOKINGS WHERE THE CUSTOMER ASKED FOR ADVANCE
001200*   PAY AND QUALIFIED FOR IT ARE EVER BUNDLED.  FOUR OR MORE
001300*   ELIGIBLE DAYS IN THE WEEK EARN THE DISCOUNT TIER RATE - SEE
001400*   THE RATE TABLE IN wsprice01.cbl.  ALSO CARRIES THE SEPARATE
001500*   "MARK WEEK PAID" OPERATION AGAINST THE SAME STATUS RECORD.
001600*
001700*   CHANGE LOG
001800*   ----------
001900*   11/14/87  RHM  KCR-0048  ORIGINAL PROGRAM - LOCK OPERATION
002000*                            ONLY, NO TIER DISCOUNT.
002100*   07/02/89  RHM  KCR-0075  ADDED THE FOUR-BOOKING TIER RULE -
002200*                            OWNER WANTED A BREAK FOR CUSTOMERS
002300*                            PREPAYING A FULL WORK WEEK.
002400*   04/02/90  DCO  KCR-0124  RELOCKING A WEEK NOW RECOMPUTES THE
002500*                            TIER FROM SCRATCH INSTEAD OF ADDING
002600*                            TO WHATEVER WAS THERE BEFORE - MAKES
002700*                            A SECOND LOCK RUN IDEMPOTENT.
002800*   09/19/93  JPT  KCR-0211  ADDED THE MARK-WEEK-PAID OPERATION
002900*                            AGAINST THE SAME STATUS RECORD, PER
003000*                            THE NEW BILLING MENU.
003100*   08/21/98  SGK  KCR-0316  Y2K REMEDIATION - LOCK AND PAID
003200*                            TIMESTAMPS BOTH CARRY A FULL CCYY.
003300*   02/11/02  DCO  KCR-0361  OLD-MASTER/NEW-MASTER REWRITE OF
003400*                            BOTH THE BOOKING LEDGER AND THE
003500*                            STATUS FILE, SAME PATTERN USED BY
003600*                            BOOKING-INTAKE'S CANCEL OPERATION.
003700*   05/19/03  MPF  KCR-0374  ADDED OP 3, THE WEEK-ALREADY-PAID
003800*                            QUERY, SO THE BILLING MENU CAN ASK
003900*                            BEFORE OFFERING MARK-WEEK-PAID A
004000*                            SECOND TIME.  ALSO RECAST THE LOCK
004100*                            AND MARK-PAID CONTROL PARAGRAPHS AS
004200*                            PERFORM...THRU RANGES.
004300*   06/04/03  MPF  KCR-0379  CORRECTED THE MARK-PAID EXIT NAME -
004400*                            THE RANGE CALL DID NOT MATCH THE
004500*                            PARAGRAPH IT WAS SUPPOSED TO CLOSE.
004600* ---------------------------------------------------------------
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100         C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*
005600     COPY "SLBOOK.CBL".
005700     COPY "SLWKST.CBL".
005800*
005900         SELECT NEW-BOOKING-FILE ASSIGN TO "NEWBOOK"
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS IS WK-NEWBOOK-FILE-STATUS.
006200         SELECT NEW-WEEKSTAT-FILE ASSIGN TO "NEWWKST"
006300             ORGANIZATION IS LINE SEQUENTIAL
006400             FILE STATUS IS WK-NEWWKST-FILE-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900     COPY "FDBOOK.CBL".
007000     COPY "FDWKST.CBL".
007100*
007200 FD  NEW-BOOKING-FILE
007300         LABEL RECORDS ARE STANDARD
007400         RECORD CONTAINS 200 CHARACTERS.
007500 01  NEW-BOOKING-RECORD              PIC X(200).
007600*
007700 FD  NEW-WEEKSTAT-FILE
007800         LABEL RECORDS ARE STANDARD
007900         RECORD CONTAINS 80 CHARACTERS.
008000 01  NEW-WEEKSTAT-RECORD             PIC X(80).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400     COPY "wsprice01.cbl".
008500*
008600 01  WK-BOOK-FILE-STATUS             PIC XX.
008700 01  WK-NEWBOOK-FILE-STATUS          PIC XX.
008800 01  WK-WKST-FILE-STATUS             PIC XX.
008900 01  WK-NEWWKST-FILE-STATUS          PIC XX.
009000*
009100 77  WPBL-TIER-BOOKING-COUNT          PIC 9(02)  COMP VALUE 4.
009200*
009300*     OPERATOR REQUEST CARD.
009400 01  WPBL-OPERATION-CODE              PIC X.
009500         88  WPBL-OP-IS-LOCK              VALUE "1".
009600         88  WPBL-OP-IS-MARK-PAID         VALUE "2".
009700         88  WPBL-OP-IS-CHECK-PAID        VALUE "3".
009800 01  WPBL-REQ-CUST-EMAIL              PIC X(40).
009900 01  WPBL-REQ-WEEK-START              PIC 9(08).
010000 01  WPBL-REQ-WEEK-END                PIC 9(08).
010100 01  WPBL-NOW-DATE                    PIC 9(08).
010200 01  WPBL-NOW-TIME                    PIC 9(06).
010300*
010400 01  WPBL-NOW-TS-BUILD.
010500         05  WPBL-TSB-DATE                 PIC 9(08).
010600         05  WPBL-TSB-HHMM                 PIC 9(06).
010700 01  WPBL-NOW-TS-X REDEFINES WPBL-NOW-TS-BUILD
010800                                      PIC 9(14).
010900*
011000 01  WPBL-ELIGIBLE-COUNT               PIC 9(02)  COMP.
011100 01  WPBL-TIER-SW                      PIC X.
011200         88  WPBL-TIER-IS-EARNED            VALUE "Y".
011300*
011400 01  WPBL-EOF-SW                       PIC X.
011500         88  WPBL-END-OF-OLD-BOOKINGS      VALUE "Y".
011600 01  WPBL-WKST-EOF-SW                  PIC X.
011700         88  WPBL-END-OF-OLD-WEEKSTAT      VALUE "Y".
011800 01  WPBL-WKST-FOUND-SW                PIC X.
011900         88  WPBL-WEEKSTAT-WAS-FOUND       VALUE "Y".
012000*
012100 01  WPBL-CANDIDATE-SW                 PIC X.
012200         88  WPBL-IS-A-LOCK-CANDIDATE      VALUE "Y".
012300*
012400 01  WPBL-ALREADY-PAID-SW              PIC X.
012500         88  WPBL-WEEK-IS-ALREADY-PAID     VALUE "Y".
012600*
012700 PROCEDURE DIVISION.
012800*
012900 000100-MAIN-CONTROL.
013000*
013100         ACCEPT WPBL-OPERATION-CODE.
013200         ACCEPT WPBL-REQ-CUST-EMAIL.
013300         ACCEPT WPBL-REQ-WEEK-START.
013400         ACCEPT WPBL-REQ-WEEK-END.
013500         ACCEPT WPBL-NOW-DATE.
013600         ACCEPT WPBL-NOW-TIME.
013700         MOVE WPBL-NOW-DATE TO WPBL-TSB-DATE.
013800         MOVE WPBL-NOW-TIME TO WPBL-TSB-HHMM.
013900         IF WPBL-OP-IS-LOCK
014000             PERFORM 100100-LOCK-THE-WEEK THRU 100150-LOCK-EXIT
014100             GO TO 000150-MAIN-CONTROL-EXIT.
014200         IF WPBL-OP-IS-MARK-PAID
014300             PERFORM 200100-MARK-PAID THRU 200150-MARK-PAID-EXIT
014400             GO TO 000150-MAIN-CONTROL-EXIT.
014500         IF WPBL-OP-IS-CHECK-PAID
014600             PERFORM 300100-CHECK-PAID THRU 300150-CHECK-PAID-EXIT
014700             GO TO 000150-MAIN-CONTROL-EXIT.
014800         DISPLAY "PREPAY-BUNDLE-LOCK - BAD OP CODE".
014900 000150-MAIN-CONTROL-EXIT.
015000         GOBACK.
015100*
015200* -------------------- LOCK OPERATION ------------------------
015300*
015400 100100-LOCK-THE-WEEK.
015500*
015600         PERFORM 100200-COUNT-ELIGIBLE-BOOKINGS.
015700         IF WPBL-ELIGIBLE-COUNT = ZERO
015800             DISPLAY "PREPAY-BUNDLE-LOCK - NO ELIGIBLE BOOKINGS "
015900                     WPBL-REQ-CUST-EMAIL
016000             GO TO 100150-LOCK-EXIT.
016100         IF WPBL-ELIGIBLE-COUNT NOT < WPBL-TIER-BOOKING-COUNT
016200             MOVE "Y" TO WPBL-TIER-SW
016300         ELSE
016400             MOVE "N" TO WPBL-TIER-SW.
016500         PERFORM 100300-REWRITE-ELIGIBLE-BOOKINGS.
016600         PERFORM 100600-POST-LOCK-TO-WEEKSTAT.
016700         DISPLAY "PREPAY-BUNDLE-LOCK - LOCKED "
016800                 WPBL-ELIGIBLE-COUNT " BOOKING(S) FOR "
016900                 WPBL-REQ-CUST-EMAIL.
017000 100150-LOCK-EXIT.
017100         EXIT.
017200*
017300 100200-COUNT-ELIGIBLE-BOOKINGS.
017400*
017500         MOVE ZERO TO WPBL-ELIGIBLE-COUNT.
017600         MOVE "N" TO WPBL-EOF-SW.
017700         OPEN INPUT BOOKING-FILE.
017800         PERFORM 100210-READ-NEXT-BOOKING-FOR-COUNT.
017900         PERFORM 100220-CHECK-ONE-BOOKING-FOR-COUNT
018000             UNTIL WPBL-END-OF-OLD-BOOKINGS.
018100         CLOSE BOOKING-FILE.
018200*
018300 100210-READ-NEXT-BOOKING-FOR-COUNT.
018400         READ BOOKING-FILE
018500             AT END MOVE "Y" TO WPBL-EOF-SW.
018600*
018700 100220-CHECK-ONE-BOOKING-FOR-COUNT.
018800*
018900         PERFORM 100500-DETERMINE-LOCK-CANDIDATE.
019000         IF WPBL-IS-A-LOCK-CANDIDATE
019100             ADD 1 TO WPBL-ELIGIBLE-COUNT.
019200         PERFORM 100210-READ-NEXT-BOOKING-FOR-COUNT.
019300*
019400 100300-REWRITE-ELIGIBLE-BOOKINGS.
019500*
019600         MOVE "N" TO WPBL-EOF-SW.
019700         OPEN INPUT BOOKING-FILE.
019800         OPEN OUTPUT NEW-BOOKING-FILE.
019900         PERFORM 100310-READ-NEXT-OLD-BOOKING.
020000         PERFORM 100320-REWRITE-ONE-BOOKING
020100             UNTIL WPBL-END-OF-OLD-BOOKINGS.
020200         CLOSE BOOKING-FILE.
020300         CLOSE NEW-BOOKING-FILE.
020400*
020500 100310-READ-NEXT-OLD-BOOKING.
020600         READ BOOKING-FILE
020700             AT END MOVE "Y" TO WPBL-EOF-SW.
020800*
020900 100320-REWRITE-ONE-BOOKING.
021000*
021100         PERFORM 100500-DETERMINE-LOCK-CANDIDATE.
021200         IF WPBL-IS-A-LOCK-CANDIDATE
021300             PERFORM 100400-PRICE-AND-LOCK-ONE-BOOKING.
021400         WRITE NEW-BOOKING-RECORD FROM BOOKING-RECORD.
021500         PERFORM 100310-READ-NEXT-OLD-BOOKING.
021600*
021700*     TRUE WHEN THE CURRENT BOOKING-FILE RECORD IS THE REQUESTED
021800*     CUSTOMER'S DAYCARE BOOKING, IN THE WEEK, WANTING AND
021900*     ELIGIBLE FOR ADVANCE PAY, AND NOT CANCELED.  CLASSIFIES
022000*     THROUGH PLPRICE RATHER THAN RE-TESTING THE LABEL TEXT.
022100 100500-DETERMINE-LOCK-CANDIDATE.
022200*
022300         MOVE "N" TO WPBL-CANDIDATE-SW.
022400         IF BOOK-CUST-EMAIL = WPBL-REQ-CUST-EMAIL AND
022500                 BOOK-DATE NOT < WPBL-REQ-WEEK-START AND
022600                 BOOK-DATE NOT > WPBL-REQ-WEEK-END AND
022700                 NOT BOOK-IS-CANCELED AND
022800                 BOOK-DID-WANT-ADV-PAY AND
022900                 BOOK-WAS-ADV-ELIGIBLE
023000             MOVE BOOK-SERVICE-TYPE TO WPRC-RAW-LABEL
023100             MOVE "N" TO WPRC-TIER-APPLIES-SW
023200             PERFORM QUOTE-SERVICE-PRICE
023300             IF WPRC-CODE-IS-DAYCARE63 OR WPRC-CODE-IS-DAYCARE68
023400                 MOVE "Y" TO WPBL-CANDIDATE-SW.
023500*
023600 100400-PRICE-AND-LOCK-ONE-BOOKING.
023700*
023800         MOVE BOOK-SERVICE-TYPE TO WPRC-RAW-LABEL.
023900         MOVE WPBL-TIER-SW TO WPRC-TIER-APPLIES-SW.
024000         PERFORM QUOTE-SERVICE-PRICE.
024100         MOVE "Y" TO BOOK-IN-PREPAY-BUNDLE.
024200         MOVE WPRC-QUOTED-RATE TO BOOK-QUOTED-RATE.
024300         MOVE WPBL-NOW-TS-X TO BOOK-BUNDLE-LOCKED-TS.
024400*
024500 100600-POST-LOCK-TO-WEEKSTAT.
024600*
024700         MOVE "N" TO WPBL-WKST-FOUND-SW.
024800         MOVE "N" TO WPBL-WKST-EOF-SW.
024900         OPEN INPUT WEEKSTAT-FILE.
025000         OPEN OUTPUT NEW-WEEKSTAT-FILE.
025100         PERFORM 100610-READ-NEXT-OLD-WEEKSTAT.
025200         PERFORM 100620-REWRITE-ONE-WEEKSTAT
025300             UNTIL WPBL-END-OF-OLD-WEEKSTAT.
025400         IF NOT WPBL-WEEKSTAT-WAS-FOUND
025500             PERFORM 100700-CREATE-WEEKSTAT-RECORD.
025600         CLOSE WEEKSTAT-FILE.
025700         CLOSE NEW-WEEKSTAT-FILE.
025800*
025900 100610-READ-NEXT-OLD-WEEKSTAT.
026000         READ WEEKSTAT-FILE
026100             AT END MOVE "Y" TO WPBL-WKST-EOF-SW.
026200*
026300 100620-REWRITE-ONE-WEEKSTAT.
026400*
026500         IF WBS-CUST-EMAIL = WPBL-REQ-CUST-EMAIL AND
026600                 WBS-WEEK-START = WPBL-REQ-WEEK-START
026700             MOVE "Y" TO WPBL-WKST-FOUND-SW
026800             MOVE WPBL-NOW-TS-X TO WBS-PREPAY-LOCKED-TS.
026900         WRITE NEW-WEEKSTAT-RECORD FROM WEEKSTAT-RECORD.
027000         PERFORM 100610-READ-NEXT-OLD-WEEKSTAT.
027100*
027200 100700-CREATE-WEEKSTAT-RECORD.
027300*
027400         MOVE SPACES TO WEEKSTAT-RECORD.
027500         MOVE WPBL-REQ-CUST-EMAIL TO WBS-CUST-EMAIL.
027600         MOVE WPBL-REQ-WEEK-START TO WBS-WEEK-START.
027700         MOVE WPBL-NOW-TS-X TO WBS-PREPAY-LOCKED-TS.
027800         MOVE "N" TO WBS-PAID-FLAG.
027900         WRITE NEW-WEEKSTAT-RECORD FROM WEEKSTAT-RECORD.
028000*
028100* ----------------- MARK-WEEK-PAID OPERATION -------------------
028200*
028300 200100-MARK-PAID.
028400*
028500         MOVE "N" TO WPBL-WKST-FOUND-SW.
028600         MOVE "N" TO WPBL-WKST-EOF-SW.
028700         OPEN INPUT WEEKSTAT-FILE.
028800         OPEN OUTPUT NEW-WEEKSTAT-FILE.
028900         PERFORM 200200-READ-NEXT-OLD-WEEKSTAT.
029000         PERFORM 200300-REWRITE-ONE-PAID-WEEKSTAT
029100             UNTIL WPBL-END-OF-OLD-WEEKSTAT.
029200         IF NOT WPBL-WEEKSTAT-WAS-FOUND
029300             PERFORM 200400-CREATE-PAID-WEEKSTAT-RECORD.
029400         CLOSE WEEKSTAT-FILE.
029500         CLOSE NEW-WEEKSTAT-FILE.
029600         DISPLAY "PREPAY-BUNDLE-LOCK - WEEK MARKED PAID FOR "
029700                 WPBL-REQ-CUST-EMAIL.
029800 200150-MARK-PAID-EXIT.
029900         EXIT.
030000*
030100 200200-READ-NEXT-OLD-WEEKSTAT.
030200         READ WEEKSTAT-FILE
030300             AT END MOVE "Y" TO WPBL-WKST-EOF-SW.
030400*
030500 200300-REWRITE-ONE-PAID-WEEKSTAT.
030600*
030700         IF WBS-CUST-EMAIL = WPBL-REQ-CUST-EMAIL AND
030800                 WBS-WEEK-START = WPBL-REQ-WEEK-START
030900             MOVE "Y" TO WPBL-WKST-FOUND-SW
031000             MOVE "Y" TO WBS-PAID-FLAG.
031100         WRITE NEW-WEEKSTAT-RECORD FROM WEEKSTAT-RECORD.
031200         PERFORM 200200-READ-NEXT-OLD-WEEKSTAT.
031300*
031400 200400-CREATE-PAID-WEEKSTAT-RECORD.
031500*
031600         MOVE SPACES TO WEEKSTAT-RECORD.
031700         MOVE WPBL-REQ-CUST-EMAIL TO WBS-CUST-EMAIL.
031800         MOVE WPBL-REQ-WEEK-START TO WBS-WEEK-START.
031900         MOVE ZERO TO WBS-PREPAY-LOCKED-TS.
032000         MOVE "Y" TO WBS-PAID-FLAG.
032100         WRITE NEW-WEEKSTAT-RECORD FROM WEEKSTAT-RECORD.
032200*
032300* ------------ WEEK-ALREADY-PAID QUERY OPERATION --------------
032400*
032500*     TRUE WHEN ANY NON-CANCELED BOOKING FOR THE CUSTOMER IN THE
032600*     WEEK ALREADY CARRIES BOOK-PAID-FLAG = "Y".  THE BILLING
032700*     MENU ASKS THIS BEFORE OFFERING MARK-WEEK-PAID AGAIN, SO THE
032800*     SAME WEEK IS NEVER RUN THROUGH IT FROM TWO OPERATOR SCREENS.
032900 300100-CHECK-PAID.
033000*
033100         MOVE "N" TO WPBL-ALREADY-PAID-SW.
033200         MOVE "N" TO WPBL-EOF-SW.
033300         OPEN INPUT BOOKING-FILE.
033400         PERFORM 300200-READ-NEXT-BOOKING-FOR-PAID-CHK.
033500         PERFORM 300300-CHECK-ONE-BOOKING-FOR-PAID
033600             UNTIL WPBL-END-OF-OLD-BOOKINGS
033700                OR WPBL-WEEK-IS-ALREADY-PAID.
033800         CLOSE BOOKING-FILE.
033900         IF WPBL-WEEK-IS-ALREADY-PAID
034000             DISPLAY "PREPAY-BUNDLE-LOCK - WEEK ALREADY PAID FOR "
034100                     WPBL-REQ-CUST-EMAIL
034200         ELSE
034300             DISPLAY "PREPAY-BUNDLE-LOCK - WEEK NOT YET PAID FOR "
034400                     WPBL-REQ-CUST-EMAIL.
034500 300150-CHECK-PAID-EXIT.
034600         EXIT.
034700*
034800 300200-READ-NEXT-BOOKING-FOR-PAID-CHK.
034900         READ BOOKING-FILE
035000             AT END MOVE "Y" TO WPBL-EOF-SW.
035100*
035200 300300-CHECK-ONE-BOOKING-FOR-PAID.
035300*
035400         IF BOOK-CUST-EMAIL = WPBL-REQ-CUST-EMAIL AND
035500                 BOOK-DATE NOT < WPBL-REQ-WEEK-START AND
035600                 BOOK-DATE NOT > WPBL-REQ-WEEK-END AND
035700                 NOT BOOK-IS-CANCELED AND
035800                 BOOK-PAID-FLAG = "Y"
035900             MOVE "Y" TO WPBL-ALREADY-PAID-SW
036000         ELSE
036100             PERFORM 300200-READ-NEXT-BOOKING-FOR-PAID-CHK.
036200*
036300* ---------- SHARED PROCEDURE LIBRARY COPYBOOKS ------------------
036400*
036500     COPY "PLPRICE.CBL".
