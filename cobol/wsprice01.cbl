000100* wsprice01.cbl
000200*
000300* ----------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PLPRICE.CBL
000500* ----------------------------------------------------------------
000600*    HOLDS THE SERVICE-LABEL WORK AREA, THE KEYWORD COUNTERS THE
000700*    CANONICALIZER TALLIES UP, AND THE BASE/TIER RATE TABLE THAT
000800*    REPLACED THE OLD PENCIL-AND-PAPER PRICE SHEET TAPED TO THE
000900*    SIDE OF THE OPERATOR'S TERMINAL.
001000* ----------------------------------------------------------------
001100*
001200 01  WPRC-RAW-LABEL                PIC X(30).
001300 01  WPRC-WORK-LABEL               PIC X(30).
001400*
001500 01  WPRC-SERVICE-CODE             PIC X(10).
001600         88  WPRC-CODE-IS-DAYCARE63    VALUE "DAYCARE63".
001700         88  WPRC-CODE-IS-DAYCARE68    VALUE "DAYCARE68".
001800         88  WPRC-CODE-IS-BOARDING     VALUE "BOARDING".
001900         88  WPRC-CODE-IS-UNKNOWN      VALUE "UNKNOWN".
002000*
002100*     ----- KEYWORD HIT COUNTERS, SET BY COUNT-LABEL-KEYWORDS ----
002200 01  WPRC-CT-BOARD                 PIC 9(03)  COMP.
002300         88  WPRC-HAS-BOARD            VALUE 1 THRU 999.
002400 01  WPRC-CT-DAYCARE               PIC 9(03)  COMP.
002500         88  WPRC-HAS-DAYCARE          VALUE 1 THRU 999.
002600 01  WPRC-CT-6AM                   PIC 9(03)  COMP.
002700         88  WPRC-HAS-6AM              VALUE 1 THRU 999.
002800 01  WPRC-CT-3PM                   PIC 9(03)  COMP.
002900         88  WPRC-HAS-3PM              VALUE 1 THRU 999.
003000 01  WPRC-CT-8PM                   PIC 9(03)  COMP.
003100         88  WPRC-HAS-8PM              VALUE 1 THRU 999.
003200 01  WPRC-CT-HALF                  PIC 9(03)  COMP.
003300         88  WPRC-HAS-HALF             VALUE 1 THRU 999.
003400 01  WPRC-CT-AMONLY                PIC 9(03)  COMP.
003500         88  WPRC-HAS-AMONLY           VALUE 1 THRU 999.
003600 01  WPRC-CT-FULL                  PIC 9(03)  COMP.
003700         88  WPRC-HAS-FULL             VALUE 1 THRU 999.
003800 01  WPRC-CT-ALLDAY                PIC 9(03)  COMP.
003900         88  WPRC-HAS-ALLDAY           VALUE 1 THRU 999.
004000 01  WPRC-CT-PM                    PIC 9(03)  COMP.
004100         88  WPRC-HAS-PM               VALUE 1 THRU 999.
004200*
004300*     ----- BASE/TIER RATE TABLE (REPLACES TAPED-UP RATE SHEET) --
004400 01  WPRC-RATE-TABLE.
004500         05  FILLER.
004600             10  FILLER           PIC X(10) VALUE "DAYCARE63".
004700             10  FILLER      PIC S9(3)V99 VALUE 045.00.
004800             10  FILLER      PIC S9(3)V99 VALUE 040.00.
004900         05  FILLER.
005000             10  FILLER           PIC X(10) VALUE "DAYCARE68".
005100             10  FILLER      PIC S9(3)V99 VALUE 060.00.
005200             10  FILLER      PIC S9(3)V99 VALUE 055.00.
005300         05  FILLER.
005400             10  FILLER           PIC X(10) VALUE "BOARDING".
005500             10  FILLER      PIC S9(3)V99 VALUE 080.00.
005600             10  FILLER      PIC S9(3)V99 VALUE 080.00.
005700 01  WPRC-RATE-TABLE-R REDEFINES WPRC-RATE-TABLE.
005800         05  WPRC-RATE-ENTRY  OCCURS 3 TIMES
005900                              INDEXED BY WPRC-RTX.
006000             10  WPRC-RATE-CODE        PIC X(10).
006100             10  WPRC-RATE-BASE        PIC S9(3)V99.
006200             10  WPRC-RATE-TIER        PIC S9(3)V99.
006300*
006400*     ----- RESULT AND FLAGS RETURNED TO THE CALLING PROGRAM -----
006500 01  WPRC-TIER-APPLIES-SW          PIC X.
006600         88  WPRC-TIER-APPLIES         VALUE "Y".
006700 01  WPRC-QUOTED-RATE              PIC S9(5)V99.
006800 01  WPRC-WARNING-SW               PIC X.
006900         88  WPRC-LABEL-UNRECOGNIZED   VALUE "Y".
