000100* wscount01.cbl
000200*
000300* ----------------------------------------------------------------
000400*    WORKING-STORAGE FOR PLCOUNT.CBL - ONE DATE'S BOOKING AND
000500*    EMERGENCY-ALLOCATION COUNTS, USED BY BOTH booking-intake.cob
000600*    AND emergency-intake.cob BEFORE THEY CALL PLCAPACITY.CBL.
000700*    CALLER MUST ALSO COPY wsprice01.cbl AND PLPRICE.CBL AHEAD OF
000800*    PLCOUNT.CBL SINCE THE SCAN CLASSIFIES EACH LABEL THROUGH THE
000900*    PRICING ENGINE RATHER THAN DUPLICATING ITS KEYWORD LOGIC.
001000* ----------------------------------------------------------------
001100*
001200 01  WCNT-TARGET-DATE              PIC 9(08).
001300 01  WCNT-TOTAL-COUNT              PIC 9(04)  COMP.
001400 01  WCNT-DAYCARE-COUNT            PIC 9(04)  COMP.
001500 01  WCNT-BOARDING-COUNT           PIC 9(04)  COMP.
001600 01  WCNT-EMERGENCY-COUNT          PIC 9(04)  COMP.
001700*
001800 01  WCNT-BOOK-EOF-SW              PIC X.
001900         88  WCNT-END-OF-BOOKINGS      VALUE "Y".
002000 01  WCNT-EMRG-EOF-SW              PIC X.
002100         88  WCNT-END-OF-EMERGENCY     VALUE "Y".
