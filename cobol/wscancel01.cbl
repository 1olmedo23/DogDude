000100* wscancel01.cbl
000200*
000300* ----------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PLCANCEL.CBL
000500* ----------------------------------------------------------------
000600*    CLOCK LINKAGE ITSELF (WCLK-FROM-DATE/HHMM, WCLK-TO-DATE/HHMM,
000700*    WCLK-HOURS-DIFF) LIVES IN wsclock01.cbl - COPY THAT BOOK
000800*    AHEAD OF THIS ONE IN ANY PROGRAM THAT USES PLCANCEL.CBL.
000900* ----------------------------------------------------------------
001000*
001100 77  WCAN-BOARDING-CUTOFF-HOURS    PIC 9(03)  COMP VALUE 72.
001200*
001300 01  WCAN-SERVICE-CLASS            PIC X(08).
001400         88  WCAN-CLASS-IS-DAYCARE     VALUE "DAYCARE".
001500         88  WCAN-CLASS-IS-BOARDING    VALUE "BOARDING".
001600*
001700 01  WCAN-BOOK-DATE                PIC 9(08).
001800 01  WCAN-BOOK-TIME                PIC 9(04).
001900 01  WCAN-NOW-DATE                 PIC 9(08).
002000 01  WCAN-NOW-TIME                 PIC 9(04).
002100*
002200 01  WCAN-OK-SW                    PIC X.
002300         88  WCAN-CANCELLATION-IS-ALLOWED      VALUE "Y".
